000100      *================================================================*
000200      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300      *================================================================*
000400       IDENTIFICATION  DIVISION.
000500       PROGRAM-ID.     TSRG0001.
000600       AUTHOR.         RENAN MUNIZ MERLO.
000700       INSTALLATION.   TIMESHT DATA CENTER.
000800       DATE-WRITTEN.   05/06/2020.
000900       DATE-COMPILED   WHEN-COMPILED.
001000       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100       REMARKS.
001200      *----------------------------------------------------------------*
001300      *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400      *          https://www.linkedin.com/in/renan-muniz-merlo         *
001500      *----------------------------------------------------------------*
001600      *    PROGRAM-ID..: TSRG0001.                                     *
001700      *    ANALYST.....: RENAN MUNIZ MERLO                             *
001800      *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900      *    DATE........: 05/06/2020                                    *
002000      *----------------------------------------------------------------*
002100      *    PROJECT.....: TIMESHEET AGGREGATION PROJECT - TIMESHT       *
002200      *----------------------------------------------------------------*
002300      *    GOAL........: READ THE TOGGL CSV EXPORT, TRIM EACH ROW'S    *
002400      *                  START/END TIMESTAMP TO THE CONFIGURED STEP    *
002500      *                  AND WRITE THE TRIMMED WORK RECORD FILE THAT   *
002600      *                  TSRG0002-TSRG0004 CONSUME.                    *
002700      *----------------------------------------------------------------*
002800      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900      *                   TSRGPARM        00500       TSRGPARM         *
003000      *                   TOGGLEXP        00400       (RAW CSV)        *
003100      *                   WORKFIL1        00350       TSRGREC1         *
003200      *                   FILEERR1        00400       (NONE)           *
003300      *----------------------------------------------------------------*
003400      *    TABLE DB2...:  NONE.                                        *
003500      *----------------------------------------------------------------*
003600      *                                                                *
003700      *================================================================*
003800      *    CHANGE LOG                                                  *
003900      *----------------------------------------------------------------*
004000      *    05/06/2020 RMM 2020-0031 PROGRAM CREATED FOR TIMESHT PHASE1.*
004100      *    19/06/2020 RMM 2020-0032 ADDED FILEERR1 REJECT FILE FOR     *
004200      *                             CSV ROWS NOT HAVING 11 COLUMNS.    *
004300      *    23/08/2020 RMM 2020-0058 WRK-CALC-CCYY AND ALL DATE WORK    *
004400      *                             AREAS WIDENED TO 4-DIGIT CENTURY   *
004500      *                             AHEAD OF FIRST PRODUCTION USE;     *
004600      *                             2-DIGIT CENTURY WINDOW LOGIC       *
004700      *                             REMOVED FROM 2300-CALC-TIMESTAMPS.*
004800      *    30/08/2020 JBS 2020-0059 VERIFIED 7700/7800 LEAP YEAR       *
004900      *                             ARITHMETIC ACROSS THE 1900/2000    *
005000      *                             CENTURY BOUNDARY.  NO CHANGE.      *
005100      *    29/09/2020 JBS 2020-0074 FIXED WRK-ABS-SECONDS OVERFLOW ON  *
005200      *                             ROWS STARTING AFTER 23:45 WHEN THE *
005300      *                             STEP ROUNDS UP INTO THE NEXT DAY.  *
005400      *----------------------------------------------------------------*
005500      *================================================================*
005600      *           E N V I R O N M E N T      D I V I S I O N           *
005700      *================================================================*
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100            C01 IS TOP-OF-FORM.
006200
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500
006600           SELECT TSRGPARM      ASSIGN TO UTS-S-TSRGPARM
006700            ORGANIZATION IS     SEQUENTIAL
006800            ACCESS MODE  IS     SEQUENTIAL
006900            FILE STATUS  IS     WRK-FS-TSRGPARM.
007000
007100           SELECT TOGGLEXP      ASSIGN TO UTS-S-TOGGLEXP
007200            ORGANIZATION IS     LINE SEQUENTIAL
007300            ACCESS MODE  IS     SEQUENTIAL
007400            FILE STATUS  IS     WRK-FS-TOGGLEXP.
007500
007600           SELECT WORKFIL1      ASSIGN TO UTS-S-WORKFIL1
007700            ORGANIZATION IS     SEQUENTIAL
007800            ACCESS MODE  IS     SEQUENTIAL
007900            FILE STATUS  IS     WRK-FS-WORKFIL1.
008000
008100           SELECT FILEERR1      ASSIGN TO UTS-S-FILEERR1
008200            ORGANIZATION IS     LINE SEQUENTIAL
008300            ACCESS MODE  IS     SEQUENTIAL
008400            FILE STATUS  IS     WRK-FS-FILEERR1.
008500
008600      *================================================================*
008700      *                  D A T A      D I V I S I O N                  *
008800      *================================================================*
008900       DATA DIVISION.
009000       FILE SECTION.
009100      *
009200       FD TSRGPARM
009300           RECORDING MODE IS F
009400           LABEL RECORD   IS STANDARD
009500           BLOCK CONTAINS 00 RECORDS.
009600       01 FD-REG-TSRGPARM.
009700           COPY 'TSRGPARM'.
009800
009900       FD TOGGLEXP
010000           RECORDING MODE IS V
010100           LABEL RECORD   IS STANDARD.
010200       01 FD-REG-TOGGLEXP           PIC X(400).
010300
010400       FD WORKFIL1
010500           RECORDING MODE IS F
010600           LABEL RECORD   IS STANDARD
010700           BLOCK CONTAINS 00 RECORDS.
010800       01 FD-REG-WORKFIL1.
010900           COPY 'TSRGREC1'.
011000
011100       FD FILEERR1
011200           RECORDING MODE IS V
011300           LABEL RECORD   IS STANDARD.
011400       01 FD-REG-FILEERR1           PIC X(400).
011500
011600      *-----------------------------------------------------------------*
011700      *                  WORKING-STORAGE SECTION                        *
011800      *-----------------------------------------------------------------*
011900       WORKING-STORAGE SECTION.
012000
012100       77 WRK-ROWS-READ-COUNTER          PIC 9(07) COMP.
012200       77 WRK-ROWS-WRITTEN-COUNTER       PIC 9(07) COMP.
012300       77 WRK-ROWS-REJECTED-COUNTER      PIC 9(07) COMP.
012400
012500       77 WRK-TOGGLEXP-EOF               PIC X(03) VALUE SPACES.
012600       77 WRK-FIRST-ROW-SW               PIC X(03) VALUE 'YES'.
012700           88 WRK-FIRST-ROW                   VALUE 'YES'.
012800
012900      *DATA FOR ERROR LOG:
013000       01 WRK-ERROR-LOG.
013100          03 WRK-PROGRAM                         PIC X(08) VALUE
013200                                                          'TSRG0001'  .
013300          03 WRK-ERROR-MSG                        PIC X(30) VALUE SPACES.
013400          03 WRK-ERROR-CODE                       PIC X(30) VALUE SPACES.
013500          03 WRK-ERROR-DATE                       PIC X(10) VALUE SPACES.
013600          03 WRK-ERROR-TIME                       PIC X(08) VALUE SPACES.
013610          03 FILLER                                PIC X(06) VALUE SPACES.
013700
013800      *ABENDING PROGRAM:
013900       77 WRK-ABEND-PGM                          PIC X(08) VALUE
014000                                                          'ABENDPGM'  .
014100
014200       01 WRK-FILE-STATUS.
014300          03 WRK-FS-TSRGPARM                     PIC 9(02) VALUE ZEROS .
014400          03 WRK-FS-TOGGLEXP                     PIC 9(02) VALUE ZEROS .
014500          03 WRK-FS-WORKFIL1                     PIC 9(02) VALUE ZEROS .
014600          03 WRK-FS-FILEERR1                     PIC 9(02) VALUE ZEROS .
014610          03 FILLER                                PIC X(02) VALUE SPACES.
014700
014800       01 WRK-PARM-CARD.
014900           COPY 'TSRGPARM'.
015000
015100       01 WRK-STEP-SECONDS                       PIC 9(07) COMP.
015200
015300       01 WRK-WORK-RECORD.
015400           COPY 'TSRGREC1'.
015500
015600      *CSV ROW-SPLITTING WORK AREA:
015700       01 WRK-CSV-ROW                            PIC X(400).
015800       01 WRK-CSV-COLUMN-COUNT                    PIC 9(02) COMP.
015900       01 WRK-CSV-BAD-ROW-SW                      PIC X(03) VALUE 'NO '.
016000           88 WRK-CSV-BAD-ROW                         VALUE 'YES'.
016100       01 WRK-CSV-TABLE.
016200           05 WRK-CSV-COLUMN OCCURS 11 TIMES
016300                       INDEXED BY WRK-CSV-IX      PIC X(80).
016310           05 FILLER                              PIC X(04) VALUE SPACES.
016400       01 WRK-UNSTRING-PTR                        PIC 9(03) COMP.
016500
016600      *TIMESTAMP BUILD/TRIM WORK AREA:
016700       01 WRK-RAW-START-STAMP.
016800           05 WRK-RAW-START-CCYY                 PIC 9(04).
016900           05 WRK-RAW-START-MM                   PIC 9(02).
017000           05 WRK-RAW-START-DD                   PIC 9(02).
017100           05 WRK-RAW-START-HH                   PIC 9(02).
017200           05 WRK-RAW-START-MN                   PIC 9(02).
017300           05 WRK-RAW-START-SS                   PIC 9(02).
017310           05 FILLER                              PIC X(02) VALUE SPACES.
017400       01 WRK-RAW-END-STAMP.
017500           05 WRK-RAW-END-CCYY                   PIC 9(04).
017600           05 WRK-RAW-END-MM                     PIC 9(02).
017700           05 WRK-RAW-END-DD                     PIC 9(02).
017800           05 WRK-RAW-END-HH                     PIC 9(02).
017900           05 WRK-RAW-END-MN                     PIC 9(02).
018000           05 WRK-RAW-END-SS                     PIC 9(02).
018010           05 FILLER                              PIC X(02) VALUE SPACES.
018100
018200       01 WRK-CALC-CCYY                          PIC 9(04) COMP.
018300       01 WRK-CALC-MM                            PIC 9(02) COMP.
018400       01 WRK-CALC-DD                            PIC 9(02) COMP.
018500       01 WRK-CALC-HH                             PIC 9(02) COMP.
018600       01 WRK-CALC-MN                             PIC 9(02) COMP.
018700       01 WRK-CALC-SS                             PIC 9(02) COMP.
018800       01 WRK-ABS-DAYS                            PIC 9(07) COMP.
018900       01 WRK-ABS-SECONDS                         PIC 9(09) COMP.
019000       01 WRK-LEAP-YEAR-SW                        PIC X(03) VALUE 'NO '.
019010           88 WRK-LEAP-YEAR                           VALUE 'YES'.
019020       01 WRK-LEAP-REMAINDER                      PIC 9(03) COMP.
019200
019300       01 WRK-TRIM-REST                           PIC 9(09) COMP.
019400       01 WRK-TRIM-HALF-STEP                      PIC 9(07) COMP.
019500       01 WRK-TRIM-RESULT-SECONDS                 PIC 9(09) COMP.
019600
019700       01 WRK-EST-YEAR                            PIC 9(04) COMP.
019800       01 WRK-YEAR-START-DAYS                     PIC 9(07) COMP.
019900       01 WRK-DAYS-INTO-YEAR                      PIC 9(04) COMP.
020000       01 WRK-MM-IX                                PIC 9(02) COMP.
020100
020200      *CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR):
020300       01 WRK-CUM-DAYS-VALUES.
020400           05 FILLER                             PIC 9(03) VALUE 000.
020500           05 FILLER                             PIC 9(03) VALUE 031.
020600           05 FILLER                             PIC 9(03) VALUE 059.
020700           05 FILLER                             PIC 9(03) VALUE 090.
020800           05 FILLER                             PIC 9(03) VALUE 120.
020900           05 FILLER                             PIC 9(03) VALUE 151.
021000           05 FILLER                             PIC 9(03) VALUE 181.
021100           05 FILLER                             PIC 9(03) VALUE 212.
021200           05 FILLER                             PIC 9(03) VALUE 243.
021300           05 FILLER                             PIC 9(03) VALUE 273.
021400           05 FILLER                             PIC 9(03) VALUE 304.
021500           05 FILLER                             PIC 9(03) VALUE 334.
021600       01 WRK-CUM-DAYS-TAB REDEFINES WRK-CUM-DAYS-VALUES.
021700           05 WRK-CUM-DAYS OCCURS 12 TIMES
021800                       INDEXED BY WRK-CUM-IX      PIC 9(03).
021900
022000      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
022100       01 WRK-SYSTEM-DATE.
022200          03 YY                                  PIC 9(02) VALUE ZEROS .
022300          03 MM                                  PIC 9(02) VALUE ZEROS .
022400          03 DD                                  PIC 9(02) VALUE ZEROS .
022500      *
022600       01 WRK-DATE-FORMATTED.
022700          03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
022800          03 FILLER                              PIC X(01) VALUE '-'   .
022900          03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
023000          03 FILLER                              PIC X(01) VALUE '-'   .
023100          03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
023200      *
023300       01 WRK-SYSTEM-TIME.
023400          03 HOUR                                PIC 9(02) VALUE ZEROS .
023500          03 MINUTE                              PIC 9(02) VALUE ZEROS .
023600          03 SECOND                              PIC 9(02) VALUE ZEROS .
023700          03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
023800      *
023900       01 WRK-TIME-FORMATTED.
024000          03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
024100          03 FILLER                              PIC X(01) VALUE ':'.
024200          03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
024300          03 FILLER                              PIC X(01) VALUE ':'.
024400          03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
024500
024600       01 WRK-WHEN-COPILED.
024700          03 MM-COMPILED                         PIC X(02) VALUE SPACES.
024800          03 FILLER                              PIC X(01) VALUE '/'.
024900          03 DD-COMPILED                         PIC X(02) VALUE SPACES.
025000          03 FILLER                              PIC X(01) VALUE '/'.
025100          03 YY-COMPILED                         PIC X(02) VALUE SPACES.
025200          03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
025300          03 FILLER                              PIC X(01) VALUE '-'.
025400          03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
025500          03 FILLER                              PIC X(01) VALUE '-'.
025600          03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
025700
025800      *================================================================*
025900       PROCEDURE                       DIVISION.
026000      *================================================================*
026100      *----------------------------------------------------------------*
026200       0000-MAIN-PROCESS               SECTION.
026300      *----------------------------------------------------------------*
026400           MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
026500
026600           PERFORM 1000-INITIALIZE.
026700
026800           PERFORM 2000-PROCESS-ROW    UNTIL WRK-TOGGLEXP-EOF EQUAL 'END'.
026900
027000           PERFORM 3000-FINALIZE.
027100      *----------------------------------------------------------------*
027200       0000-99-EXIT.                   EXIT.
027300      *----------------------------------------------------------------*
027400      *----------------------------------------------------------------*
027500       1000-INITIALIZE                 SECTION.
027600      *----------------------------------------------------------------*
027700           PERFORM 9000-GET-DATE-TIME.
027800
027900           INITIALIZE WRK-WORK-RECORD
028000                      WRK-PARM-CARD
028100                      WRK-CSV-TABLE.
028200
028300           OPEN INPUT  TSRGPARM
028400                       TOGGLEXP
028500                OUTPUT WORKFIL1
028600                       FILEERR1.
028700
028800           MOVE 'OPEN FILE TSRGPARM'   TO WRK-ERROR-MSG.
028900           PERFORM 8100-TEST-FS-TSRGPARM.
029000
029100           MOVE 'OPEN FILE TOGGLEXP'   TO WRK-ERROR-MSG.
029200           PERFORM 8200-TEST-FS-TOGGLEXP.
029300
029400           MOVE 'OPEN FILE WORKFIL1'   TO WRK-ERROR-MSG.
029500           PERFORM 8300-TEST-FS-WORKFIL1.
029600
029700           MOVE 'OPEN FILE FILEERR1'   TO WRK-ERROR-MSG.
029800           PERFORM 8400-TEST-FS-FILEERR1.
029900
030000           MOVE 'READING TSRGPARM'     TO WRK-ERROR-MSG.
030100           READ TSRGPARM               INTO WRK-PARM-CARD.
030200           PERFORM 8100-TEST-FS-TSRGPARM.
030300
030400           COMPUTE WRK-STEP-SECONDS =
030500                   PARM-STEP-MINUTES OF WRK-PARM-CARD * 60.
030600
030700           PERFORM 2100-READ-TOGGL-EXPORT.
030800      *----------------------------------------------------------------*
030900       1000-99-EXIT.                   EXIT.
031000      *----------------------------------------------------------------*
031100      *----------------------------------------------------------------*
031200       2000-PROCESS-ROW                SECTION.
031300      *----------------------------------------------------------------*
031400           MOVE 'NO '                  TO WRK-CSV-BAD-ROW-SW.
031500
031600           PERFORM 2150-SPLIT-CSV-ROW.
031700
031800           IF WRK-CSV-BAD-ROW
031900              PERFORM 2600-WRITE-REJECT
032000           ELSE
032100              PERFORM 2200-BUILD-WORK-RECORD
032200              PERFORM 2300-CALC-TIMESTAMPS
032300              PERFORM 2400-CALC-DURATION
032400              PERFORM 2500-WRITE-WORK-RECORD
032500           END-IF.
032600
032700           PERFORM 2100-READ-TOGGL-EXPORT.
032800      *----------------------------------------------------------------*
032900       2000-99-EXIT.                   EXIT.
033000      *----------------------------------------------------------------*
033100      *----------------------------------------------------------------*
033200       2100-READ-TOGGL-EXPORT          SECTION.
033300      *----------------------------------------------------------------*
033400           MOVE 'READING TOGGLEXP'     TO WRK-ERROR-MSG.
033500
033600           READ TOGGLEXP                INTO WRK-CSV-ROW.
033700
033800           PERFORM 8200-TEST-FS-TOGGLEXP.
033900
034000           IF WRK-FS-TOGGLEXP          EQUAL 10
034100              MOVE 'END'               TO WRK-TOGGLEXP-EOF
034200           ELSE
034300              IF WRK-FIRST-ROW
034400                 MOVE 'NO '            TO WRK-FIRST-ROW-SW
034500                 PERFORM 2100-READ-TOGGL-EXPORT
034600              ELSE
034700                 ADD 1                 TO WRK-ROWS-READ-COUNTER
034800              END-IF
034900           END-IF.
035000      *----------------------------------------------------------------*
035100       2100-99-EXIT.                   EXIT.
035200      *----------------------------------------------------------------*
035300      *----------------------------------------------------------------*
035400       2150-SPLIT-CSV-ROW              SECTION.
035500      *----------------------------------------------------------------*
035600      *    THE EXPORT IS COMMA-DELIMITED, EXACTLY 11 COLUMNS PER ROW.  *
035700      *    A ROW THAT DOES NOT UNSTRING INTO 11 COLUMNS IS REJECTED.   *
035800      *----------------------------------------------------------------*
035900           MOVE ZEROS                  TO WRK-CSV-COLUMN-COUNT.
036000           MOVE SPACES                 TO WRK-CSV-TABLE.
036100           MOVE 1                      TO WRK-CSV-IX.
036200
036300           UNSTRING WRK-CSV-ROW  DELIMITED BY ','
036400              INTO WRK-CSV-COLUMN(1)  WRK-CSV-COLUMN(2)
036500                   WRK-CSV-COLUMN(3)  WRK-CSV-COLUMN(4)
036600                   WRK-CSV-COLUMN(5)  WRK-CSV-COLUMN(6)
036700                   WRK-CSV-COLUMN(7)  WRK-CSV-COLUMN(8)
036800                   WRK-CSV-COLUMN(9)  WRK-CSV-COLUMN(10)
036900                   WRK-CSV-COLUMN(11)
037000              TALLYING              WRK-CSV-COLUMN-COUNT.
037100
037200           IF WRK-CSV-COLUMN-COUNT     NOT EQUAL 11
037300              MOVE 'YES'               TO WRK-CSV-BAD-ROW-SW
037400           END-IF.
037500      *----------------------------------------------------------------*
037600       2150-99-EXIT.                   EXIT.
037700      *----------------------------------------------------------------*
037800      *----------------------------------------------------------------*
037900       2200-BUILD-WORK-RECORD          SECTION.
038000      *----------------------------------------------------------------*
038100      *    THE BILLABLE FLAG IS TRUE ONLY WHEN THE CSV BILLABLE COLUMN *
038200      *    IS EXACTLY THE LITERAL 'YES' (CASE-SENSITIVE, EXACT MATCH). *
038300      *----------------------------------------------------------------*
038400           INITIALIZE WRK-WORK-RECORD.
038500
038600           MOVE WRK-CSV-COLUMN(1)      TO WR-USER        OF WRK-WORK-RECORD.
038700           MOVE WRK-CSV-COLUMN(2)      TO WR-EMAIL       OF WRK-WORK-RECORD.
038800           MOVE WRK-CSV-COLUMN(3)      TO WR-CLIENT      OF WRK-WORK-RECORD.
038900           MOVE WRK-CSV-COLUMN(4)      TO WR-PROJECT     OF WRK-WORK-RECORD.
039000           MOVE WRK-CSV-COLUMN(5)      TO WR-TASK        OF WRK-WORK-RECORD.
039100           MOVE WRK-CSV-COLUMN(6)      TO WR-DESCRIPTION OF WRK-WORK-RECORD.
039200
039300           IF WRK-CSV-COLUMN(7)(1:3)   EQUAL 'Yes'
039400              MOVE 1                   TO WR-BILLABLE OF WRK-WORK-RECORD
039500           ELSE
039600              MOVE 0                   TO WR-BILLABLE OF WRK-WORK-RECORD
039700           END-IF.
039800      *----------------------------------------------------------------*
039900       2200-99-EXIT.                   EXIT.
040000      *----------------------------------------------------------------*
040100      *----------------------------------------------------------------*
040200       2300-CALC-TIMESTAMPS            SECTION.
040300      *----------------------------------------------------------------*
040400      *    COLUMN 8/9 = START-DATE/START-TIME, COLUMN 10/11 = END.     *
040500      *    EACH TIMESTAMP IS TRIMMED INDEPENDENTLY, SEE 2400 BELOW.     *
040600      *----------------------------------------------------------------*
040700           MOVE WRK-CSV-COLUMN(8)(1:4)  TO WRK-RAW-START-CCYY.
040800           MOVE WRK-CSV-COLUMN(8)(6:2)  TO WRK-RAW-START-MM.
040900           MOVE WRK-CSV-COLUMN(8)(9:2)  TO WRK-RAW-START-DD.
041000           MOVE WRK-CSV-COLUMN(9)(1:2)  TO WRK-RAW-START-HH.
041100           MOVE WRK-CSV-COLUMN(9)(4:2)  TO WRK-RAW-START-MN.
041200           MOVE WRK-CSV-COLUMN(9)(7:2)  TO WRK-RAW-START-SS.
041300
041400           MOVE WRK-CSV-COLUMN(10)(1:4) TO WRK-RAW-END-CCYY.
041500           MOVE WRK-CSV-COLUMN(10)(6:2) TO WRK-RAW-END-MM.
041600           MOVE WRK-CSV-COLUMN(10)(9:2) TO WRK-RAW-END-DD.
041700           MOVE WRK-CSV-COLUMN(11)(1:2) TO WRK-RAW-END-HH.
041800           MOVE WRK-CSV-COLUMN(11)(4:2) TO WRK-RAW-END-MN.
041900           MOVE WRK-CSV-COLUMN(11)(7:2) TO WRK-RAW-END-SS.
042000
042100           MOVE WRK-RAW-START-CCYY     TO WRK-CALC-CCYY.
042200           MOVE WRK-RAW-START-MM       TO WRK-CALC-MM.
042300           MOVE WRK-RAW-START-DD       TO WRK-CALC-DD.
042400           MOVE WRK-RAW-START-HH       TO WRK-CALC-HH.
042500           MOVE WRK-RAW-START-MN       TO WRK-CALC-MN.
042600           MOVE WRK-RAW-START-SS       TO WRK-CALC-SS.
042700           PERFORM 7100-TRIM-TIMESTAMP.
042800           MOVE WRK-CALC-CCYY          TO WR-START-CCYY OF WRK-WORK-RECORD.
042900           MOVE WRK-CALC-MM            TO WR-START-MM   OF WRK-WORK-RECORD.
043000           MOVE WRK-CALC-DD            TO WR-START-DD   OF WRK-WORK-RECORD.
043100           MOVE WRK-CALC-HH            TO WR-START-HH   OF WRK-WORK-RECORD.
043200           MOVE WRK-CALC-MN            TO WR-START-MN   OF WRK-WORK-RECORD.
043300           MOVE WRK-CALC-SS            TO WR-START-SS   OF WRK-WORK-RECORD.
043400
043500           MOVE WRK-RAW-END-CCYY       TO WRK-CALC-CCYY.
043600           MOVE WRK-RAW-END-MM         TO WRK-CALC-MM.
043700           MOVE WRK-RAW-END-DD         TO WRK-CALC-DD.
043800           MOVE WRK-RAW-END-HH         TO WRK-CALC-HH.
043900           MOVE WRK-RAW-END-MN         TO WRK-CALC-MN.
044000           MOVE WRK-RAW-END-SS         TO WRK-CALC-SS.
044100           PERFORM 7100-TRIM-TIMESTAMP.
044200           MOVE WRK-CALC-CCYY          TO WR-END-CCYY   OF WRK-WORK-RECORD.
044300           MOVE WRK-CALC-MM            TO WR-END-MM     OF WRK-WORK-RECORD.
044400           MOVE WRK-CALC-DD            TO WR-END-DD     OF WRK-WORK-RECORD.
044500           MOVE WRK-CALC-HH            TO WR-END-HH     OF WRK-WORK-RECORD.
044600           MOVE WRK-CALC-MN            TO WR-END-MN     OF WRK-WORK-RECORD.
044700           MOVE WRK-CALC-SS            TO WR-END-SS     OF WRK-WORK-RECORD.
044800      *----------------------------------------------------------------*
044900       2300-99-EXIT.                   EXIT.
045000      *----------------------------------------------------------------*
045100      *----------------------------------------------------------------*
045200       2400-CALC-DURATION              SECTION.
045300      *----------------------------------------------------------------*
045400      *    WR-DURATION IS ALWAYS TRIMMED-END MINUS TRIMMED-START, IN   *
045500      *    SECONDS.  A NEGATIVE RESULT (STEP ROUNDING CROSSED A        *
045600      *    BOUNDARY PATHOLOGICALLY) IS CARRIED AS CODED - NOT GUARDED. *
045700      *----------------------------------------------------------------*
045800           MOVE WR-START-CCYY OF WRK-WORK-RECORD TO WRK-CALC-CCYY.
045900           MOVE WR-START-MM   OF WRK-WORK-RECORD TO WRK-CALC-MM.
046000           MOVE WR-START-DD   OF WRK-WORK-RECORD TO WRK-CALC-DD.
046100           PERFORM 7700-CALC-ABS-DAYS.
046200           COMPUTE WRK-ABS-SECONDS =
046300                   (WRK-ABS-DAYS * 86400)
046400                 + (WR-START-HH OF WRK-WORK-RECORD * 3600)
046500                 + (WR-START-MN OF WRK-WORK-RECORD * 60)
046600                 +  WR-START-SS OF WRK-WORK-RECORD.
046700           MOVE WRK-ABS-SECONDS        TO WRK-TRIM-RESULT-SECONDS.
046800
046900           MOVE WR-END-CCYY   OF WRK-WORK-RECORD TO WRK-CALC-CCYY.
047000           MOVE WR-END-MM     OF WRK-WORK-RECORD TO WRK-CALC-MM.
047100           MOVE WR-END-DD     OF WRK-WORK-RECORD TO WRK-CALC-DD.
047200           PERFORM 7700-CALC-ABS-DAYS.
047300           COMPUTE WRK-ABS-SECONDS =
047400                   (WRK-ABS-DAYS * 86400)
047500                 + (WR-END-HH OF WRK-WORK-RECORD * 3600)
047600                 + (WR-END-MN OF WRK-WORK-RECORD * 60)
047700                 +  WR-END-SS OF WRK-WORK-RECORD.
047800
047900           COMPUTE WR-DURATION OF WRK-WORK-RECORD =
048000                   WRK-ABS-SECONDS - WRK-TRIM-RESULT-SECONDS.
048100      *----------------------------------------------------------------*
048200       2400-99-EXIT.                   EXIT.
048300      *----------------------------------------------------------------*
048400      *----------------------------------------------------------------*
048500       2500-WRITE-WORK-RECORD          SECTION.
048600      *----------------------------------------------------------------*
048700           MOVE 'WRITING WORKFIL1'     TO WRK-ERROR-MSG.
048800
048900           WRITE FD-REG-WORKFIL1       FROM WRK-WORK-RECORD.
049000
049100           PERFORM 8300-TEST-FS-WORKFIL1.
049200
049300           IF WRK-FS-WORKFIL1          EQUAL ZEROS
049400              ADD 1                    TO WRK-ROWS-WRITTEN-COUNTER
049500           END-IF.
049600      *----------------------------------------------------------------*
049700       2500-99-EXIT.                   EXIT.
049800      *----------------------------------------------------------------*
049900      *----------------------------------------------------------------*
050000       2600-WRITE-REJECT               SECTION.
050100      *----------------------------------------------------------------*
050200           MOVE 'WRITING FILEERR1'     TO WRK-ERROR-MSG.
050300
050400           WRITE FD-REG-FILEERR1       FROM WRK-CSV-ROW.
050500
050600           PERFORM 8400-TEST-FS-FILEERR1.
050700
050800           IF WRK-FS-FILEERR1          EQUAL ZEROS
050900              ADD 1                    TO WRK-ROWS-REJECTED-COUNTER
051000           END-IF.
051100      *----------------------------------------------------------------*
051200       2600-99-EXIT.                   EXIT.
051300      *----------------------------------------------------------------*
051400      *----------------------------------------------------------------*
051500       3000-FINALIZE                   SECTION.
051600      *----------------------------------------------------------------*
051700           CLOSE TSRGPARM TOGGLEXP WORKFIL1 FILEERR1.
051800
051900           DISPLAY '***************************'.
052000           DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
052100           DISPLAY '***************************'.
052200           DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
052300           DISPLAY '*COMPILED........:'
052400           DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
052500           DISPLAY '*-------------------------*'.
052600           DISPLAY '*ROWS READ...........:' WRK-ROWS-READ-COUNTER
052700           '*'.
052800           DISPLAY '*ROWS WRITTEN........:' WRK-ROWS-WRITTEN-COUNTER
052900           '*'.
053000           DISPLAY '*ROWS REJECTED.......:' WRK-ROWS-REJECTED-COUNTER
053100           '*'.
053200           DISPLAY '*-------------------------*'.
053300           DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
053400           DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
053500           DISPLAY '***************************'.
053600
053700           STOP RUN.
053800      *----------------------------------------------------------------*
053900       3000-99-EXIT.                   EXIT.
054000      *----------------------------------------------------------------*
054100      *----------------------------------------------------------------*
054200       7100-TRIM-TIMESTAMP             SECTION.
054300      *----------------------------------------------------------------*
054400      *    ROUND-HALF-DOWN TRIM TO THE NEAREST CONFIGURED STEP.        *
054500      *    REST = SECONDS MOD STEP;                                    *
054600      *    REST <= STEP/2  -> ROUND DOWN;  ELSE -> ROUND UP.           *
054700      *----------------------------------------------------------------*
054800           PERFORM 7700-CALC-ABS-DAYS.
054900
055000           COMPUTE WRK-ABS-SECONDS =
055100                   (WRK-ABS-DAYS * 86400)
055200                 + (WRK-CALC-HH * 3600)
055300                 + (WRK-CALC-MN * 60)
055400                 +  WRK-CALC-SS.
055500
055600           DIVIDE WRK-ABS-SECONDS BY WRK-STEP-SECONDS
055700                   GIVING WRK-TRIM-HALF-STEP
055800                   REMAINDER WRK-TRIM-REST.
055900
056000           COMPUTE WRK-TRIM-HALF-STEP = WRK-STEP-SECONDS / 2.
056100
056200           IF WRK-TRIM-REST            NOT GREATER WRK-TRIM-HALF-STEP
056300              COMPUTE WRK-TRIM-RESULT-SECONDS =
056400                      WRK-ABS-SECONDS - WRK-TRIM-REST
056500           ELSE
056600              COMPUTE WRK-TRIM-RESULT-SECONDS =
056700                      WRK-ABS-SECONDS - WRK-TRIM-REST + WRK-STEP-SECONDS
056800           END-IF.
056900
057000           COMPUTE WRK-ABS-DAYS = WRK-TRIM-RESULT-SECONDS / 86400.
057100           COMPUTE WRK-CALC-SS  =
057200                   WRK-TRIM-RESULT-SECONDS - (WRK-ABS-DAYS * 86400).
057300           COMPUTE WRK-CALC-HH  = WRK-CALC-SS / 3600.
057400           COMPUTE WRK-CALC-SS  = WRK-CALC-SS - (WRK-CALC-HH * 3600).
057500           COMPUTE WRK-CALC-MN  = WRK-CALC-SS / 60.
057600           COMPUTE WRK-CALC-SS  = WRK-CALC-SS - (WRK-CALC-MN * 60).
057700
057800           PERFORM 7800-CALC-DATE-FROM-ABS-DAYS.
057900      *----------------------------------------------------------------*
058000       7100-99-EXIT.                   EXIT.
058100      *----------------------------------------------------------------*
058200      *----------------------------------------------------------------*
058300       7700-CALC-ABS-DAYS              SECTION.
058400      *----------------------------------------------------------------*
058500      *    PROLEPTIC GREGORIAN DAY NUMBER OF WRK-CALC-CCYY/MM/DD,      *
058600      *    DAY 1 = 0001-01-01.  USED FOR TRIM ARITHMETIC AND FOR       *
058700      *    RECOVERING THE TRIMMED DATE AFTER A MIDNIGHT CROSSING.      *
058800      *----------------------------------------------------------------*
058900           PERFORM 7750-CALC-LEAP-YEAR.
059000
060100           COMPUTE WRK-ABS-DAYS =
060200                     365 * (WRK-CALC-CCYY - 1)
060300                   + ((WRK-CALC-CCYY - 1) / 4)
060400                   - ((WRK-CALC-CCYY - 1) / 100)
060500                   + ((WRK-CALC-CCYY - 1) / 400)
060600                   + WRK-CUM-DAYS(WRK-CALC-MM)
060700                   + WRK-CALC-DD.
060800
060900           IF WRK-CALC-MM              GREATER 2
061000              AND WRK-LEAP-YEAR
061100              ADD 1                    TO WRK-ABS-DAYS
061200           END-IF.
061300      *----------------------------------------------------------------*
061400       7700-99-EXIT.                   EXIT.
061500      *----------------------------------------------------------------*
061600      *----------------------------------------------------------------*
061700       7750-CALC-LEAP-YEAR             SECTION.
061800      *----------------------------------------------------------------*
061900           MOVE 'NO '                  TO WRK-LEAP-YEAR-SW.
062000
062100           DIVIDE WRK-CALC-CCYY BY 400 GIVING WRK-EST-YEAR
062200                   REMAINDER WRK-LEAP-REMAINDER.
062300           IF WRK-LEAP-REMAINDER       EQUAL ZERO
062400              MOVE 'YES'               TO WRK-LEAP-YEAR-SW
062500           ELSE
062600              DIVIDE WRK-CALC-CCYY BY 100 GIVING WRK-EST-YEAR
062700                      REMAINDER WRK-LEAP-REMAINDER
062800              IF WRK-LEAP-REMAINDER    EQUAL ZERO
062900                 MOVE 'NO '            TO WRK-LEAP-YEAR-SW
063000              ELSE
063100                 DIVIDE WRK-CALC-CCYY BY 4 GIVING WRK-EST-YEAR
063200                         REMAINDER WRK-LEAP-REMAINDER
063300                 IF WRK-LEAP-REMAINDER EQUAL ZERO
063400                    MOVE 'YES'         TO WRK-LEAP-YEAR-SW
063500                 END-IF
063600              END-IF
063700           END-IF.
063710      *----------------------------------------------------------------*
063720       7750-99-EXIT.                   EXIT.
063730      *----------------------------------------------------------------*
063740      *----------------------------------------------------------------*
063750       7800-CALC-DATE-FROM-ABS-DAYS    SECTION.
063760      *----------------------------------------------------------------*
063800      *    INVERSE OF 7700 - GIVEN WRK-ABS-DAYS, RECOVER THE CALENDAR  *
063900      *    DATE INTO WRK-CALC-CCYY/MM/DD.  STARTS FROM AN ESTIMATED    *
064000      *    YEAR AND BACKS UP UNTIL THE YEAR'S JAN-1 IS NOT AFTER THE   *
064100      *    TARGET DAY NUMBER.                                          *
064200      *----------------------------------------------------------------*
064300           COMPUTE WRK-EST-YEAR = (WRK-ABS-DAYS / 365) + 1.
064400           MOVE WRK-EST-YEAR           TO WRK-CALC-CCYY.
064500
064600           PERFORM 7810-CALC-YEAR-START.
064700
064800           PERFORM 7820-BACK-UP-YEAR
064900                   UNTIL WRK-YEAR-START-DAYS NOT GREATER WRK-ABS-DAYS.
065000
065100           COMPUTE WRK-DAYS-INTO-YEAR =
065200                   WRK-ABS-DAYS - WRK-YEAR-START-DAYS + 1.
065300
065400           PERFORM 7750-CALC-LEAP-YEAR.
065500
065600           MOVE 1                      TO WRK-MM-IX.
065700           PERFORM 7830-FIND-MONTH
065800                   VARYING WRK-MM-IX FROM 12 BY -1
065900                   UNTIL WRK-MM-IX EQUAL ZERO
066000                      OR WRK-CUM-DAYS(WRK-MM-IX) LESS WRK-DAYS-INTO-YEAR
066100                      OR (WRK-MM-IX EQUAL 3 AND WRK-LEAP-YEAR
066200                          AND WRK-DAYS-INTO-YEAR EQUAL 60).
066300
066400           MOVE WRK-MM-IX              TO WRK-CALC-MM.
066500           COMPUTE WRK-CALC-DD =
066600                   WRK-DAYS-INTO-YEAR - WRK-CUM-DAYS(WRK-MM-IX).
066700
066800           IF WRK-CALC-MM              GREATER 2 AND WRK-LEAP-YEAR
066900              SUBTRACT 1               FROM WRK-CALC-DD
067000           END-IF.
067100      *----------------------------------------------------------------*
067200       7800-99-EXIT.                   EXIT.
067300      *----------------------------------------------------------------*
067400      *----------------------------------------------------------------*
067500       7810-CALC-YEAR-START            SECTION.
067600      *----------------------------------------------------------------*
067700           COMPUTE WRK-YEAR-START-DAYS =
067800                     365 * (WRK-CALC-CCYY - 1)
067900                   + ((WRK-CALC-CCYY - 1) / 4)
068000                   - ((WRK-CALC-CCYY - 1) / 100)
068100                   + ((WRK-CALC-CCYY - 1) / 400)
068200                   + 1.
068300      *----------------------------------------------------------------*
068400       7810-99-EXIT.                   EXIT.
068500      *----------------------------------------------------------------*
068600      *----------------------------------------------------------------*
068700       7820-BACK-UP-YEAR               SECTION.
068800      *----------------------------------------------------------------*
068900           SUBTRACT 1                  FROM WRK-CALC-CCYY.
069000           PERFORM 7810-CALC-YEAR-START.
069100      *----------------------------------------------------------------*
069200       7820-99-EXIT.                   EXIT.
069300      *----------------------------------------------------------------*
069400      *----------------------------------------------------------------*
069500       7830-FIND-MONTH                 SECTION.
069600      *----------------------------------------------------------------*
069700      *    EMPTY BODY - THE SEARCH IS DRIVEN ENTIRELY BY THE VARYING   *
069800      *    AND UNTIL CLAUSES OF THE PERFORM IN 7800.                   *
069900      *----------------------------------------------------------------*
070000      *----------------------------------------------------------------*
070100       7830-99-EXIT.                   EXIT.
070200      *----------------------------------------------------------------*
070300      *----------------------------------------------------------------*
070400       8100-TEST-FS-TSRGPARM           SECTION.
070500      *----------------------------------------------------------------*
070600           IF WRK-FS-TSRGPARM          NOT EQUAL ZEROS AND 10
070700              MOVE WRK-FS-TSRGPARM     TO  WRK-ERROR-CODE
070800              PERFORM 9999-CALL-ABEND-PGM
070900           END-IF.
071000      *----------------------------------------------------------------*
071100       8100-99-EXIT.                   EXIT.
071200      *----------------------------------------------------------------*
071300      *----------------------------------------------------------------*
071400       8200-TEST-FS-TOGGLEXP           SECTION.
071500      *----------------------------------------------------------------*
071600           IF WRK-FS-TOGGLEXP          NOT EQUAL ZEROS AND 10
071700              MOVE WRK-FS-TOGGLEXP     TO  WRK-ERROR-CODE
071800              PERFORM 9999-CALL-ABEND-PGM
071900           END-IF.
072000      *----------------------------------------------------------------*
072100       8200-99-EXIT.                   EXIT.
072200      *----------------------------------------------------------------*
072300      *----------------------------------------------------------------*
072400       8300-TEST-FS-WORKFIL1           SECTION.
072500      *----------------------------------------------------------------*
072600           IF WRK-FS-WORKFIL1          NOT EQUAL ZEROS
072700              MOVE WRK-FS-WORKFIL1     TO  WRK-ERROR-CODE
072800              PERFORM 9999-CALL-ABEND-PGM
072900           END-IF.
073000      *----------------------------------------------------------------*
073100       8300-99-EXIT.                   EXIT.
073200      *----------------------------------------------------------------*
073300      *----------------------------------------------------------------*
073400       8400-TEST-FS-FILEERR1           SECTION.
073500      *----------------------------------------------------------------*
073600           IF WRK-FS-FILEERR1          NOT EQUAL ZEROS
073700              MOVE WRK-FS-FILEERR1     TO  WRK-ERROR-CODE
073800              PERFORM 9999-CALL-ABEND-PGM
073900           END-IF.
074000      *----------------------------------------------------------------*
074100       8400-99-EXIT.                   EXIT.
074200      *----------------------------------------------------------------*
074300      *----------------------------------------------------------------*
074400       9000-GET-DATE-TIME              SECTION.
074500      *----------------------------------------------------------------*
074600           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
074700           MOVE YY                     TO YYYY-FORMATTED.
074800           MOVE MM                     TO MM-FORMATTED.
074900           MOVE DD                     TO DD-FORMATTED.
075000           ADD  2000                   TO YYYY-FORMATTED.
075100
075200           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
075300           MOVE HOUR                   TO HOUR-FORMATTED.
075400           MOVE MINUTE                 TO MINUTE-FORMATTED.
075500           MOVE SECOND                 TO SECOND-FORMATTED.
075600      *----------------------------------------------------------------*
075700       9000-99-EXIT.                   EXIT.
075800      *----------------------------------------------------------------*
075900      *----------------------------------------------------------------*
076000       9999-CALL-ABEND-PGM             SECTION.
076100      *----------------------------------------------------------------*
076200           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
076300           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
076400           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
076500      *----------------------------------------------------------------*
076600       9999-99-EXIT.                   EXIT.
076700      *----------------------------------------------------------------*
