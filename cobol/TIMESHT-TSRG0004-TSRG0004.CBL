000100      *================================================================*
000200      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300      *================================================================*
000400       IDENTIFICATION  DIVISION.
000500       PROGRAM-ID.     TSRG0004.
000600       AUTHOR.         RENAN MUNIZ MERLO.
000700       INSTALLATION.   TIMESHT DATA CENTER.
000800       DATE-WRITTEN.   26/06/2020.
000900       DATE-COMPILED   WHEN-COMPILED.
001000       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100       REMARKS.
001200      *----------------------------------------------------------------*
001300      *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400      *          https://www.linkedin.com/in/renan-muniz-merlo         *
001500      *----------------------------------------------------------------*
001600      *    PROGRAM-ID..: TSRG0004.                                     *
001700      *    ANALYST.....: RENAN MUNIZ MERLO                             *
001800      *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900      *    DATE........: 26/06/2020                                    *
002000      *----------------------------------------------------------------*
002100      *    PROJECT.....: TIMESHEET AGGREGATION PROJECT - TIMESHT       *
002200      *----------------------------------------------------------------*
002300      *    GOAL........: RE-APPLY THE F1/F2 FILTER TO THE TRIMMED WORK *
002400      *                  RECORDS AND PRODUCE THE THREE TEXT ROLLUPS -  *
002500      *                  TOTAL EFFORT, EFFORT BY ISO WEEK AND PROJECT, *
002600      *                  AND EFFORT BY DAY AND DESCRIPTION.            *
002700      *----------------------------------------------------------------*
002800      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900      *                   TSRGPARM        00500       TSRGPARM         *
003000      *                   WORKFIL1        00350       TSRGREC1         *
003100      *                   EFFORTS1        00132       (NONE)           *
003200      *----------------------------------------------------------------*
003300      *    TABLE DB2...:  NONE.                                        *
003400      *----------------------------------------------------------------*
003500      *                                                                *
003600      *================================================================*
003700      *    CHANGE LOG                                                  *
003800      *----------------------------------------------------------------*
003900      *    26/06/2020 RMM 2020-0036 PROGRAM CREATED FOR TIMESHT PHASE1.*
004000      *    10/07/2020 RMM 2020-0040 WEEK/PROJECT TABLE NOW CARRIES THE *
004100      *                             WEEK TOTAL ON EVERY DETAIL ROW SO  *
004200      *                             7300-RENDER NEEDS NO LOOKASIDE.    *
004300      *    30/08/2020 JBS 2020-0059 ISO WEEK ARITHMETIC VERIFIED       *
004400      *                             ACROSS THE 1900/2000 BOUNDARY.     *
004500      *    12/03/2021 CAF 2020-0091 TABLE OVERFLOW NOW ABENDS INSTEAD  *
004600      *                             OF SILENTLY TRUNCATING THE RUN.    *
004700      *----------------------------------------------------------------*
004800      *================================================================*
004900      *           E N V I R O N M E N T      D I V I S I O N           *
005000      *================================================================*
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400            C01 IS TOP-OF-FORM.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800
005900           SELECT TSRGPARM      ASSIGN TO UTS-S-TSRGPARM
006000            ORGANIZATION IS     SEQUENTIAL
006100            ACCESS MODE  IS     SEQUENTIAL
006200            FILE STATUS  IS     WRK-FS-TSRGPARM.
006300
006400           SELECT WORKFIL1      ASSIGN TO UTS-S-WORKFIL1
006500            ORGANIZATION IS     SEQUENTIAL
006600            ACCESS MODE  IS     SEQUENTIAL
006700            FILE STATUS  IS     WRK-FS-WORKFIL1.
006800
006900           SELECT EFFORTS1      ASSIGN TO UTS-S-EFFORTS1
007000            ORGANIZATION IS     LINE SEQUENTIAL
007100            ACCESS MODE  IS     SEQUENTIAL
007200            FILE STATUS  IS     WRK-FS-EFFORTS1.
007300
007400      *================================================================*
007500      *                  D A T A      D I V I S I O N                  *
007600      *================================================================*
007700       DATA DIVISION.
007800       FILE SECTION.
007900      *
008000       FD TSRGPARM
008100           RECORDING MODE IS F
008200           LABEL RECORD   IS STANDARD
008300           BLOCK CONTAINS 00 RECORDS.
008400       01 FD-REG-TSRGPARM.
008500           COPY 'TSRGPARM'.
008600
008700       FD WORKFIL1
008800           RECORDING MODE IS F
008900           LABEL RECORD   IS STANDARD
009000           BLOCK CONTAINS 00 RECORDS.
009100       01 FD-REG-WORKFIL1.
009200           COPY 'TSRGREC1'.
009300
009400       FD EFFORTS1
009500           RECORDING MODE IS V
009600           LABEL RECORD   IS STANDARD.
009700       01 FD-REG-EFFORTS1              PIC X(132).
009800
009900      *-----------------------------------------------------------------*
010000      *                  WORKING-STORAGE SECTION                        *
010100      *-----------------------------------------------------------------*
010200       WORKING-STORAGE SECTION.
010300
010400       77 WRK-RECS-READ-COUNTER          PIC 9(07) COMP.
010500       77 WRK-RECS-KEPT-COUNTER          PIC 9(07) COMP.
010600       77 WRK-LINES-WRITTEN-COUNTER      PIC 9(07) COMP.
010700
010800       77 WRK-WORKFIL1-EOF-SW            PIC X(03) VALUE 'NO '.
010900           88 WRK-WORKFIL1-EOF               VALUE 'YES'.
011000
011100      *DATA FOR ERROR LOG:
011200       01 WRK-ERROR-LOG.
011300          03 WRK-PROGRAM                         PIC X(08) VALUE
011400                                                          'TSRG0004'  .
011500          03 WRK-ERROR-MSG                        PIC X(30) VALUE SPACES.
011600          03 WRK-ERROR-CODE                       PIC X(30) VALUE SPACES.
011700          03 WRK-ERROR-DATE                       PIC X(10) VALUE SPACES.
011800          03 WRK-ERROR-TIME                       PIC X(08) VALUE SPACES.
011810          03 FILLER                                PIC X(06) VALUE SPACES.
011900
012000      *ABENDING PROGRAM:
012100       77 WRK-ABEND-PGM                          PIC X(08) VALUE
012200                                                          'ABENDPGM'  .
012300
012400       01 WRK-FILE-STATUS.
012500          03 WRK-FS-TSRGPARM                     PIC 9(02) VALUE ZEROS .
012600          03 WRK-FS-WORKFIL1                     PIC 9(02) VALUE ZEROS .
012700          03 WRK-FS-EFFORTS1                     PIC 9(02) VALUE ZEROS .
012710          03 FILLER                                PIC X(02) VALUE SPACES.
012800
012900       01 WRK-PARM-CARD.
013000           COPY 'TSRGPARM'.
013100
013200       01 WRK-WORK-RECORD.
013300           COPY 'TSRGREC1'.
013400
013500      *FILTER TEST SWITCHES (CLIENT/PROJECT SELECTION FROM TSRGPARM,
013510      *APPLIED HERE THE SAME WAY TSRG0002 APPLIES IT).
013600       01 WRK-CLIENT-PASS-SW                     PIC X(03) VALUE 'YES'.
013700           88 WRK-CLIENT-PASSED                      VALUE 'YES'.
013800       01 WRK-PROJECT-PASS-SW                    PIC X(03) VALUE 'YES'.
013900           88 WRK-PROJECT-PASSED                     VALUE 'YES'.
014000
014100      *TOTAL-EFFORT ACCUMULATOR - THE RUN'S GRAND TOTAL, ALL WEEKS.
014200       01 WRK-TOTAL-EFFORT-SECONDS               PIC S9(09) COMP-3
014300                                                  VALUE ZEROS.
014400
014500      *WEEK/PROJECT TABLE - EFFORT ROLLED UP BY ISO WEEK THEN PROJECT.
014600       01 WRK-WP-MAX                             PIC 9(04) COMP
014700                                                  VALUE 500.
014800       01 WRK-WP-COUNT                           PIC 9(04) COMP
014900                                                  VALUE ZEROS.
015000       01 WRK-WP-FOUND-SW                        PIC X(03) VALUE 'NO '.
015100           88 WRK-WP-FOUND                           VALUE 'YES'.
015110      *SORT-PASS "DID-WE-SWAP" SWITCH FOR 7010/7020/7030 - KEPT       *
015120      *SEPARATE FROM WRK-WP-FOUND-SW SO THE TABLE-LOOKUP AND THE      *
015130      *SORT-PASS FLAGS CANNOT BE CONFUSED FOR ONE ANOTHER.            *
015140       01 WRK-WP-SORT-CHANGED-SW                 PIC X(03) VALUE 'NO '.
015150           88 WRK-WP-SORT-CHANGED                    VALUE 'YES'.
015200       01 WRK-WEEK-PROJECT-TABLE.
015300           05 WRK-WP-ENTRY OCCURS 500 TIMES
015400                       INDEXED BY WRK-WP-IX WRK-WP-IX2.
015500               COPY 'TSRGREC3'.
015510
015520      *SWAP SCRATCH AREA FOR THE 7040 BUBBLE-SORT EXCHANGE - SAME
015530      *SHAPE AS ONE WRK-WP-ENTRY ROW.
015540       01 WRK-WP-SWAP-AREA.
015550           COPY 'TSRGREC3'.
015600
015700      *DAY/DESCRIPTION TABLE - EFFORT ROLLED UP BY CALENDAR DAY THEN
015710      *DESCRIPTION.
015800       01 WRK-DD-MAX                             PIC 9(04) COMP
015900                                                  VALUE 1000.
016000       01 WRK-DD-COUNT                           PIC 9(04) COMP
016100                                                  VALUE ZEROS.
016200       01 WRK-DD-FOUND-SW                        PIC X(03) VALUE 'NO '.
016300           88 WRK-DD-FOUND                           VALUE 'YES'.
016310      *SORT-PASS "DID-WE-SWAP" SWITCH FOR 7510/7520/7530 - KEPT       *
016320      *SEPARATE FROM WRK-DD-FOUND-SW FOR THE SAME REASON AS           *
016330      *WRK-WP-SORT-CHANGED-SW ABOVE.                                  *
016340       01 WRK-DD-SORT-CHANGED-SW                 PIC X(03) VALUE 'NO '.
016350           88 WRK-DD-SORT-CHANGED                    VALUE 'YES'.
016400       01 WRK-DAY-DESC-TABLE.
016500           05 WRK-DD-ENTRY OCCURS 1000 TIMES
016600                       INDEXED BY WRK-DD-IX WRK-DD-IX2.
016700               10 WRK-DD-DATE                    PIC 9(08).
016800               10 WRK-DD-DESCRIPTION              PIC X(80).
016900               10 WRK-DD-DURATION                 PIC S9(09) COMP-3.
016905           05 FILLER                              PIC X(04) VALUE SPACES.
016910
016920      *SWAP SCRATCH AREA FOR THE 7540 BUBBLE-SORT EXCHANGE - SAME
016930      *SHAPE AS ONE WRK-DD-ENTRY ROW.
016940       01 WRK-DD-SWAP-AREA.
016950           10 WRK-DDS-DATE                       PIC 9(08).
016960           10 WRK-DDS-DESCRIPTION                 PIC X(80).
016970           10 WRK-DDS-DURATION                    PIC S9(09) COMP-3.
016980           10 FILLER                              PIC X(04) VALUE SPACES.
017000
017100      *ISO-WEEK CALCULATION WORK AREA.
017200       01 WRK-CALC-CCYY                          PIC 9(04) COMP.
017300       01 WRK-CALC-MM                            PIC 9(02) COMP.
017400       01 WRK-CALC-DD                            PIC 9(02) COMP.
017500       01 WRK-ABS-DAYS                            PIC 9(07) COMP.
017600       01 WRK-DAY-OF-WEEK                         PIC 9(01) COMP.
017700       01 WRK-CALC-WEEK                           PIC 9(02) COMP.
017800       01 WRK-CALC-DAY-NUMERIC                    PIC 9(08).
017900       01 WRK-LEAP-YEAR-SW                        PIC X(03) VALUE 'NO '.
018000           88 WRK-LEAP-YEAR                           VALUE 'YES'.
018100       01 WRK-LEAP-REMAINDER                      PIC 9(03) COMP.
018200       01 WRK-DIVIDE-QUOTIENT                     PIC 9(04) COMP.
018300       01 WRK-WEEK-ORDINAL-DAY                    PIC 9(04) COMP.
018400       01 WRK-YEAR-START-DAYS                     PIC 9(07) COMP.
018500       01 WRK-EST-YEAR                            PIC 9(04) COMP.
018600
018700      *CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR):
018800       01 WRK-CUM-DAYS-VALUES.
018900           05 FILLER                             PIC 9(03) VALUE 000.
019000           05 FILLER                             PIC 9(03) VALUE 031.
019100           05 FILLER                             PIC 9(03) VALUE 059.
019200           05 FILLER                             PIC 9(03) VALUE 090.
019300           05 FILLER                             PIC 9(03) VALUE 120.
019400           05 FILLER                             PIC 9(03) VALUE 151.
019500           05 FILLER                             PIC 9(03) VALUE 181.
019600           05 FILLER                             PIC 9(03) VALUE 212.
019700           05 FILLER                             PIC 9(03) VALUE 243.
019800           05 FILLER                             PIC 9(03) VALUE 273.
019900           05 FILLER                             PIC 9(03) VALUE 304.
020000           05 FILLER                             PIC 9(03) VALUE 334.
020100       01 WRK-CUM-DAYS-TAB REDEFINES WRK-CUM-DAYS-VALUES.
020200           05 WRK-CUM-DAYS OCCURS 12 TIMES
020300                       INDEXED BY WRK-CUM-IX      PIC 9(03).
020400
020500      *DURATION-TO-H:MM FORMATTING WORK AREA.
020600       01 WRK-DURATION-SECONDS                     PIC S9(09) COMP-3.
020700       01 WRK-DURATION-HOURS                       PIC 9(05) COMP.
020800       01 WRK-DURATION-MINUTES                     PIC 9(02) COMP.
020900       01 WRK-DURATION-TEXT.
021000           05 WRK-DURATION-HOURS-EDIT              PIC ZZZZ9.
021100           05 FILLER                               PIC X(01) VALUE ':'.
021200           05 WRK-DURATION-MINUTES-EDIT             PIC 99.
021300
021400       01 WRK-REPORT-LINE                          PIC X(132).
021500       01 WRK-WEEK-EDIT                            PIC ZZ9.
021600
021700      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
021800       01 WRK-SYSTEM-DATE.
021900          03 YY                                  PIC 9(02) VALUE ZEROS .
022000          03 MM                                  PIC 9(02) VALUE ZEROS .
022100          03 DD                                  PIC 9(02) VALUE ZEROS .
022200      *
022300       01 WRK-DATE-FORMATTED.
022400          03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
022500          03 FILLER                              PIC X(01) VALUE '-'   .
022600          03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
022700          03 FILLER                              PIC X(01) VALUE '-'   .
022800          03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
022900      *
023000       01 WRK-SYSTEM-TIME.
023100          03 HOUR                                PIC 9(02) VALUE ZEROS .
023200          03 MINUTE                              PIC 9(02) VALUE ZEROS .
023300          03 SECOND                              PIC 9(02) VALUE ZEROS .
023400          03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
023500      *
023600       01 WRK-TIME-FORMATTED.
023700          03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
023800          03 FILLER                              PIC X(01) VALUE ':'.
023900          03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
024000          03 FILLER                              PIC X(01) VALUE ':'.
024100          03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
024200
024300       01 WRK-WHEN-COPILED.
024400          03 MM-COMPILED                         PIC X(02) VALUE SPACES.
024500          03 FILLER                              PIC X(01) VALUE '/'.
024600          03 DD-COMPILED                         PIC X(02) VALUE SPACES.
024700          03 FILLER                              PIC X(01) VALUE '/'.
024800          03 YY-COMPILED                         PIC X(02) VALUE SPACES.
024900          03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
025000          03 FILLER                              PIC X(01) VALUE '-'.
025100          03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
025200          03 FILLER                              PIC X(01) VALUE '-'.
025300          03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
025400
025500      *================================================================*
025600       PROCEDURE                       DIVISION.
025700      *================================================================*
025800      *----------------------------------------------------------------*
025900       0000-MAIN-PROCESS               SECTION.
026000      *----------------------------------------------------------------*
026100           MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
026200
026300           PERFORM 1000-INITIALIZE.
026400
026500           PERFORM 2000-PROCESS-RECORD UNTIL WRK-WORKFIL1-EOF.
026600
026700           PERFORM 3000-FINALIZE.
026800      *----------------------------------------------------------------*
026900       0000-99-EXIT.                   EXIT.
027000      *----------------------------------------------------------------*
027100      *----------------------------------------------------------------*
027200       1000-INITIALIZE                 SECTION.
027300      *----------------------------------------------------------------*
027400           PERFORM 9000-GET-DATE-TIME.
027500
027600           INITIALIZE WRK-WORK-RECORD
027700                      WRK-PARM-CARD
027800                      WRK-WEEK-PROJECT-TABLE
027900                      WRK-DAY-DESC-TABLE.
028000
028100           OPEN INPUT  TSRGPARM
028200                       WORKFIL1
028300                OUTPUT EFFORTS1.
028400
028500           MOVE 'OPEN FILE TSRGPARM'   TO WRK-ERROR-MSG.
028600           PERFORM 8100-TEST-FS-TSRGPARM.
028700
028800           MOVE 'OPEN FILE WORKFIL1'   TO WRK-ERROR-MSG.
028900           PERFORM 8200-TEST-FS-WORKFIL1.
029000
029100           MOVE 'OPEN FILE EFFORTS1'   TO WRK-ERROR-MSG.
029200           PERFORM 8300-TEST-FS-EFFORTS1.
029300
029400           MOVE 'READING TSRGPARM'     TO WRK-ERROR-MSG.
029500           READ TSRGPARM               INTO WRK-PARM-CARD.
029600           PERFORM 8100-TEST-FS-TSRGPARM.
029700
029800           PERFORM 2100-READ-WORKFIL1.
029900      *----------------------------------------------------------------*
030000       1000-99-EXIT.                   EXIT.
030100      *----------------------------------------------------------------*
030200      *----------------------------------------------------------------*
030300       2000-PROCESS-RECORD             SECTION.
030400      *----------------------------------------------------------------*
030500           PERFORM 2200-TEST-CLIENT-FILTER.
030600           PERFORM 2300-TEST-PROJECT-FILTER.
030700
030800           IF WRK-CLIENT-PASSED AND WRK-PROJECT-PASSED
030900              ADD 1                    TO WRK-RECS-KEPT-COUNTER
031000              ADD WR-DURATION OF WRK-WORK-RECORD
031100                                       TO WRK-TOTAL-EFFORT-SECONDS
031200              PERFORM 2400-UPDATE-WEEK-PROJECT
031300              PERFORM 2500-UPDATE-DAY-DESCRIPTION
031400           END-IF.
031500
031600           PERFORM 2100-READ-WORKFIL1.
031700      *----------------------------------------------------------------*
031800       2000-99-EXIT.                   EXIT.
031900      *----------------------------------------------------------------*
032000      *----------------------------------------------------------------*
032100       2100-READ-WORKFIL1              SECTION.
032200      *----------------------------------------------------------------*
032300           MOVE 'READING WORKFIL1'     TO WRK-ERROR-MSG.
032400
032500           READ WORKFIL1                INTO WRK-WORK-RECORD.
032600
032700           PERFORM 8200-TEST-FS-WORKFIL1.
032800
032900           IF WRK-FS-WORKFIL1          EQUAL 10
033000              MOVE 'YES'               TO WRK-WORKFIL1-EOF-SW
033100           ELSE
033200              ADD 1                    TO WRK-RECS-READ-COUNTER
033300           END-IF.
033400      *----------------------------------------------------------------*
033500       2100-99-EXIT.                   EXIT.
033600      *----------------------------------------------------------------*
033700      *----------------------------------------------------------------*
033800       2200-TEST-CLIENT-FILTER         SECTION.
033900      *----------------------------------------------------------------*
034000      *    EXACT-MATCH CLIENT FILTER, NO FILTER APPLIED WHEN BLANK.   *
034100      *----------------------------------------------------------------*
034200           MOVE 'YES'                  TO WRK-CLIENT-PASS-SW.
034300
034400           IF PARM-CLIENT-FILTER OF WRK-PARM-CARD NOT EQUAL SPACES
034500              IF WR-CLIENT OF WRK-WORK-RECORD NOT EQUAL
034600                          PARM-CLIENT-FILTER OF WRK-PARM-CARD
034700                 MOVE 'NO '            TO WRK-CLIENT-PASS-SW
034800              END-IF
034900           END-IF.
035000      *----------------------------------------------------------------*
035100       2200-99-EXIT.                   EXIT.
035200      *----------------------------------------------------------------*
035300      *----------------------------------------------------------------*
035400       2300-TEST-PROJECT-FILTER        SECTION.
035500      *----------------------------------------------------------------*
035600      *    PROJECT MEMBERSHIP FILTER, NO FILTER APPLIED WHEN THE      *
035700      *    CARD'S PROJECT COUNT IS ZERO.                                *
035800      *----------------------------------------------------------------*
035900           MOVE 'YES'                  TO WRK-PROJECT-PASS-SW.
036000
036100           IF PARM-PROJECT-FILTER-CNT OF WRK-PARM-CARD GREATER ZERO
036200              SET PARM-PROJECT-IX      TO 1
036300              SEARCH PARM-PROJECT-FILTER-TAB OF WRK-PARM-CARD
036400                 VARYING PARM-PROJECT-IX
036500                 AT END
036600                    MOVE 'NO '         TO WRK-PROJECT-PASS-SW
036700                 WHEN PARM-PROJECT-NAME OF WRK-PARM-CARD
036800                            (PARM-PROJECT-IX)
036900                      EQUAL WR-PROJECT OF WRK-WORK-RECORD
037000                    CONTINUE
037100              END-SEARCH
037200           END-IF.
037300      *----------------------------------------------------------------*
037400       2300-99-EXIT.                   EXIT.
037500      *----------------------------------------------------------------*
037600      *----------------------------------------------------------------*
037700       2400-UPDATE-WEEK-PROJECT        SECTION.
037800      *----------------------------------------------------------------*
037900      *    GROUP BY ISO WEEK-OF-WEEKYEAR THEN PROJECT.                *
038000      *----------------------------------------------------------------*
038100           MOVE WR-START-CCYY OF WRK-WORK-RECORD TO WRK-CALC-CCYY.
038200           MOVE WR-START-MM   OF WRK-WORK-RECORD TO WRK-CALC-MM.
038300           MOVE WR-START-DD   OF WRK-WORK-RECORD TO WRK-CALC-DD.
038400           PERFORM 7400-CALC-ISO-WEEK.
038500
038600           MOVE 'NO '                  TO WRK-WP-FOUND-SW.
038700
038800           IF WRK-WP-COUNT             GREATER ZERO
038900              SET WRK-WP-IX            TO 1
039000              SEARCH WRK-WP-ENTRY
039100                 VARYING WRK-WP-IX
039200                 AT END
039300                    CONTINUE
039400                 WHEN WP-WEEK(WRK-WP-IX)    EQUAL WRK-CALC-WEEK
039500                  AND WP-PROJECT(WRK-WP-IX) EQUAL
039600                      WR-PROJECT OF WRK-WORK-RECORD
039700                    ADD WR-DURATION OF WRK-WORK-RECORD
039800                                       TO WP-DURATION(WRK-WP-IX)
039900                    MOVE 'YES'         TO WRK-WP-FOUND-SW
040000              END-SEARCH
040100           END-IF.
040200
040300           IF NOT WRK-WP-FOUND
040400              IF WRK-WP-COUNT          NOT LESS WRK-WP-MAX
040500                 MOVE 'WEEK/PROJECT TABLE FULL' TO WRK-ERROR-MSG
040600                 PERFORM 9999-CALL-ABEND-PGM
040700              ELSE
040800                 ADD 1                 TO WRK-WP-COUNT
040900                 SET WRK-WP-IX         TO WRK-WP-COUNT
041000                 MOVE WRK-CALC-WEEK    TO WP-WEEK(WRK-WP-IX)
041100                 MOVE WR-PROJECT OF WRK-WORK-RECORD
041200                                       TO WP-PROJECT(WRK-WP-IX)
041300                 MOVE WR-DURATION OF WRK-WORK-RECORD
041400                                       TO WP-DURATION(WRK-WP-IX)
041500              END-IF
041600           END-IF.
041700      *----------------------------------------------------------------*
041800       2400-99-EXIT.                   EXIT.
041900      *----------------------------------------------------------------*
042000      *----------------------------------------------------------------*
042100       2500-UPDATE-DAY-DESCRIPTION     SECTION.
042200      *----------------------------------------------------------------*
042300      *    GROUP BY CALENDAR DAY THEN DESCRIPTION.                    *
042400      *----------------------------------------------------------------*
042500           COMPUTE WRK-CALC-DAY-NUMERIC =
042600                   (WR-START-CCYY OF WRK-WORK-RECORD * 10000)
042700                 + (WR-START-MM   OF WRK-WORK-RECORD * 100)
042800                 +  WR-START-DD   OF WRK-WORK-RECORD.
042900
043000           MOVE 'NO '                  TO WRK-DD-FOUND-SW.
043100
043200           IF WRK-DD-COUNT             GREATER ZERO
043300              SET WRK-DD-IX            TO 1
043400              SEARCH WRK-DD-ENTRY
043500                 VARYING WRK-DD-IX
043600                 AT END
043700                    CONTINUE
043800                 WHEN WRK-DD-DATE(WRK-DD-IX) EQUAL WRK-CALC-DAY-NUMERIC
043900                  AND WRK-DD-DESCRIPTION(WRK-DD-IX) EQUAL
044000                      WR-DESCRIPTION OF WRK-WORK-RECORD
044100                    ADD WR-DURATION OF WRK-WORK-RECORD
044200                                       TO WRK-DD-DURATION(WRK-DD-IX)
044300                    MOVE 'YES'         TO WRK-DD-FOUND-SW
044400              END-SEARCH
044500           END-IF.
044600
044700           IF NOT WRK-DD-FOUND
044800              IF WRK-DD-COUNT          NOT LESS WRK-DD-MAX
044900                 MOVE 'DAY/DESCRIPTION TABLE FULL' TO WRK-ERROR-MSG
045000                 PERFORM 9999-CALL-ABEND-PGM
045100              ELSE
045200                 ADD 1                 TO WRK-DD-COUNT
045300                 SET WRK-DD-IX         TO WRK-DD-COUNT
045400                 MOVE WRK-CALC-DAY-NUMERIC TO WRK-DD-DATE(WRK-DD-IX)
045500                 MOVE WR-DESCRIPTION OF WRK-WORK-RECORD
045600                                       TO WRK-DD-DESCRIPTION(WRK-DD-IX)
045700                 MOVE WR-DURATION OF WRK-WORK-RECORD
045800                                       TO WRK-DD-DURATION(WRK-DD-IX)
045900              END-IF
046000           END-IF.
046100      *----------------------------------------------------------------*
046200       2500-99-EXIT.                   EXIT.
046300      *----------------------------------------------------------------*
046400      *----------------------------------------------------------------*
046500       3000-FINALIZE                   SECTION.
046600      *----------------------------------------------------------------*
046700           PERFORM 7010-SORT-WEEK-PROJECT.
046800           PERFORM 7510-SORT-DAY-DESC.
046900           PERFORM 7600-CALC-WEEK-TOTALS.
047000
047100           PERFORM 3100-WRITE-TOTAL-EFFORT.
047200           PERFORM 3200-WRITE-WEEK-PROJECT-REPORT.
047300           PERFORM 3300-WRITE-DAY-DESC-REPORT.
047400
047500           CLOSE TSRGPARM WORKFIL1 EFFORTS1.
047600
047700           DISPLAY '***************************'.
047800           DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
047900           DISPLAY '***************************'.
048000           DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
048100           DISPLAY '*COMPILED........:'
048200           DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
048300           DISPLAY '*-------------------------*'.
048400           DISPLAY '*RECORDS READ........:' WRK-RECS-READ-COUNTER
048500           '*'.
048600           DISPLAY '*RECORDS KEPT........:' WRK-RECS-KEPT-COUNTER
048700           '*'.
048800           DISPLAY '*REPORT LINES WRITTEN:' WRK-LINES-WRITTEN-COUNTER
048900           '*'.
049000           DISPLAY '*-------------------------*'.
049100           DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
049200           DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
049300           DISPLAY '***************************'.
049400
049500           STOP RUN.
049600      *----------------------------------------------------------------*
049700       3000-99-EXIT.                   EXIT.
049800      *----------------------------------------------------------------*
049900      *----------------------------------------------------------------*
050000       3100-WRITE-TOTAL-EFFORT         SECTION.
050100      *----------------------------------------------------------------*
050200      *    RUN GRAND TOTAL, PREFIXED "Ist-Leistung: " PER THE          *
050300      *    HOUSE'S STANDING REPORT-LABEL CONVENTION.                   *
050400      *----------------------------------------------------------------*
050500           MOVE WRK-TOTAL-EFFORT-SECONDS TO WRK-DURATION-SECONDS.
050600           PERFORM 7100-FORMAT-DURATION.
050700
050800           MOVE SPACES                 TO WRK-REPORT-LINE.
050900           STRING 'Ist-Leistung: '   DELIMITED BY SIZE
051000                  WRK-DURATION-TEXT  DELIMITED BY SIZE
051100                  INTO WRK-REPORT-LINE
051200           END-STRING.
051300
051400           PERFORM 3400-WRITE-EFFORTS-LINE.
051500
051600           MOVE SPACES                 TO WRK-REPORT-LINE.
051700           PERFORM 3400-WRITE-EFFORTS-LINE.
051800      *----------------------------------------------------------------*
051900       3100-99-EXIT.                   EXIT.
052000      *----------------------------------------------------------------*
052100      *----------------------------------------------------------------*
052200       3200-WRITE-WEEK-PROJECT-REPORT  SECTION.
052300      *----------------------------------------------------------------*
052400      *    "KW n:" HEADER, ONE LINE PER PROJECT, "Gesamt:"            *
052500      *    TRAILER, BLOCKS SEPARATED BY A BLANK LINE.                  *
052600      *----------------------------------------------------------------*
052700           PERFORM 3210-WRITE-WEEK-BLOCK
052800                   VARYING WRK-WP-IX FROM 1 BY 1
052900                   UNTIL WRK-WP-IX GREATER WRK-WP-COUNT.
053000      *----------------------------------------------------------------*
053100       3200-99-EXIT.                   EXIT.
053200      *----------------------------------------------------------------*
053300      *----------------------------------------------------------------*
053400       3210-WRITE-WEEK-BLOCK           SECTION.
053500      *----------------------------------------------------------------*
053600           IF WRK-WP-IX EQUAL 1
053700              OR WP-WEEK(WRK-WP-IX) NOT EQUAL WP-WEEK(WRK-WP-IX - 1)
053800              MOVE SPACES              TO WRK-REPORT-LINE
053810              MOVE WP-WEEK(WRK-WP-IX)  TO WRK-WEEK-EDIT
053900              STRING 'KW '           DELIMITED BY SIZE
054000                     WRK-WEEK-EDIT   DELIMITED BY SIZE
054100                     ':'             DELIMITED BY SIZE
054200                     INTO WRK-REPORT-LINE
054300              END-STRING
054400              PERFORM 3400-WRITE-EFFORTS-LINE
054500           END-IF.
054600
054700           MOVE WP-DURATION(WRK-WP-IX) TO WRK-DURATION-SECONDS.
054800           PERFORM 7100-FORMAT-DURATION.
054900
055000           MOVE SPACES                 TO WRK-REPORT-LINE.
055100           STRING '  '                DELIMITED BY SIZE
055200                  WP-PROJECT(WRK-WP-IX) DELIMITED BY SIZE
055300                  ':'                 DELIMITED BY SIZE
055400                  X'09'               DELIMITED BY SIZE
055500                  WRK-DURATION-TEXT   DELIMITED BY SIZE
055600                  INTO WRK-REPORT-LINE
055700           END-STRING.
055800           PERFORM 3400-WRITE-EFFORTS-LINE.
055900
056000           IF WRK-WP-IX EQUAL WRK-WP-COUNT
056100              OR WP-WEEK(WRK-WP-IX) NOT EQUAL WP-WEEK(WRK-WP-IX + 1)
056200              MOVE WP-WEEK-TOTAL(WRK-WP-IX) TO WRK-DURATION-SECONDS
056300              PERFORM 7100-FORMAT-DURATION
056400              MOVE SPACES              TO WRK-REPORT-LINE
056500              STRING '  Gesamt:'     DELIMITED BY SIZE
056600                     X'09'           DELIMITED BY SIZE
056700                     WRK-DURATION-TEXT DELIMITED BY SIZE
056800                     INTO WRK-REPORT-LINE
056900              END-STRING
057000              PERFORM 3400-WRITE-EFFORTS-LINE
057100              MOVE SPACES              TO WRK-REPORT-LINE
057200              PERFORM 3400-WRITE-EFFORTS-LINE
057300           END-IF.
057400      *----------------------------------------------------------------*
057500       3210-99-EXIT.                   EXIT.
057600      *----------------------------------------------------------------*
057700      *----------------------------------------------------------------*
057800       3300-WRITE-DAY-DESC-REPORT      SECTION.
057900      *----------------------------------------------------------------*
058000      *    DATE HEADER, ONE LINE PER DESCRIPTION, NO                  *
058100      *    DAY SUBTOTAL.                                                *
058200      *----------------------------------------------------------------*
058300           PERFORM 3310-WRITE-DAY-BLOCK
058400                   VARYING WRK-DD-IX FROM 1 BY 1
058500                   UNTIL WRK-DD-IX GREATER WRK-DD-COUNT.
058600      *----------------------------------------------------------------*
058700       3300-99-EXIT.                   EXIT.
058800      *----------------------------------------------------------------*
058900      *----------------------------------------------------------------*
059000       3310-WRITE-DAY-BLOCK            SECTION.
059100      *----------------------------------------------------------------*
059200           IF WRK-DD-IX EQUAL 1
059300              OR WRK-DD-DATE(WRK-DD-IX) NOT EQUAL
059400                 WRK-DD-DATE(WRK-DD-IX - 1)
059500              MOVE SPACES              TO WRK-REPORT-LINE
059600              MOVE WRK-DD-DATE(WRK-DD-IX)(1:4) TO WRK-REPORT-LINE(1:4)
059700              MOVE '-'                         TO WRK-REPORT-LINE(5:1)
059800              MOVE WRK-DD-DATE(WRK-DD-IX)(5:2) TO WRK-REPORT-LINE(6:2)
059900              MOVE '-'                         TO WRK-REPORT-LINE(8:1)
060000              MOVE WRK-DD-DATE(WRK-DD-IX)(7:2) TO WRK-REPORT-LINE(9:2)
060100              PERFORM 3400-WRITE-EFFORTS-LINE
060200           END-IF.
060300
060400           MOVE WRK-DD-DURATION(WRK-DD-IX) TO WRK-DURATION-SECONDS.
060500           PERFORM 7100-FORMAT-DURATION.
060600
060700           MOVE SPACES                 TO WRK-REPORT-LINE.
060800           STRING '  '                DELIMITED BY SIZE
060900                  WRK-DD-DESCRIPTION(WRK-DD-IX) DELIMITED BY SIZE
061000                  ':'                 DELIMITED BY SIZE
061100                  X'09'               DELIMITED BY SIZE
061200                  WRK-DURATION-TEXT   DELIMITED BY SIZE
061300                  INTO WRK-REPORT-LINE
061400           END-STRING.
061500           PERFORM 3400-WRITE-EFFORTS-LINE.
061600      *----------------------------------------------------------------*
061700       3310-99-EXIT.                   EXIT.
061800      *----------------------------------------------------------------*
061900      *----------------------------------------------------------------*
062000       3400-WRITE-EFFORTS-LINE         SECTION.
062100      *----------------------------------------------------------------*
062200           MOVE 'WRITING EFFORTS1'     TO WRK-ERROR-MSG.
062300
062400           WRITE FD-REG-EFFORTS1       FROM WRK-REPORT-LINE.
062500
062600           PERFORM 8300-TEST-FS-EFFORTS1.
062700
062800           IF WRK-FS-EFFORTS1          EQUAL ZEROS
062900              ADD 1                    TO WRK-LINES-WRITTEN-COUNTER
063000           END-IF.
063100      *----------------------------------------------------------------*
063200       3400-99-EXIT.                   EXIT.
063300      *----------------------------------------------------------------*
063400      *----------------------------------------------------------------*
063500       7010-SORT-WEEK-PROJECT          SECTION.
063600      *----------------------------------------------------------------*
063700      *    BUBBLE PASS - ASCENDING BY WEEK THEN PROJECT NAME - SO THE  *
063800      *    R1 HEADER/TRAILER BREAK LOGIC IN 3210 CAN COMPARE A ROW TO  *
063900      *    ITS IMMEDIATE NEIGHBOUR RATHER THAN SEARCH THE TABLE.       *
064000      *----------------------------------------------------------------*
064100           IF WRK-WP-COUNT             GREATER 1
064200              MOVE 'YES'               TO WRK-WP-SORT-CHANGED-SW
064300              PERFORM 7020-WP-BUBBLE-PASS
064400                      UNTIL NOT WRK-WP-SORT-CHANGED
064500           END-IF.
064600      *----------------------------------------------------------------*
064700       7010-99-EXIT.                   EXIT.
064800      *----------------------------------------------------------------*
064900      *----------------------------------------------------------------*
065000       7020-WP-BUBBLE-PASS             SECTION.
065100      *----------------------------------------------------------------*
065200           MOVE 'NO '                  TO WRK-WP-SORT-CHANGED-SW.
065300
065400           PERFORM 7030-WP-COMPARE
065500                   VARYING WRK-WP-IX FROM 1 BY 1
065600                   UNTIL WRK-WP-IX GREATER WRK-WP-COUNT - 1.
065700      *----------------------------------------------------------------*
065800       7020-99-EXIT.                   EXIT.
065900      *----------------------------------------------------------------*
066000      *----------------------------------------------------------------*
066100       7030-WP-COMPARE                 SECTION.
066200      *----------------------------------------------------------------*
066300           SET WRK-WP-IX2              TO WRK-WP-IX.
066400           SET WRK-WP-IX2              UP BY 1.
066500
066600           IF WP-WEEK(WRK-WP-IX)    GREATER WP-WEEK(WRK-WP-IX2)
066700              OR (WP-WEEK(WRK-WP-IX) EQUAL WP-WEEK(WRK-WP-IX2)
066800                  AND WP-PROJECT(WRK-WP-IX) GREATER
066900                      WP-PROJECT(WRK-WP-IX2))
067000              PERFORM 7040-WP-SWAP
067100              MOVE 'YES'               TO WRK-WP-SORT-CHANGED-SW
067200           END-IF.
067300      *----------------------------------------------------------------*
067400       7030-99-EXIT.                   EXIT.
067500      *----------------------------------------------------------------*
067600      *----------------------------------------------------------------*
067700       7040-WP-SWAP                    SECTION.
067800      *----------------------------------------------------------------*
067900           MOVE WRK-WP-ENTRY(WRK-WP-IX)   TO WRK-WP-SWAP-AREA.
068000           MOVE WRK-WP-ENTRY(WRK-WP-IX2)  TO WRK-WP-ENTRY(WRK-WP-IX).
068100           MOVE WRK-WP-SWAP-AREA          TO WRK-WP-ENTRY(WRK-WP-IX2).
068600      *----------------------------------------------------------------*
068700       7040-99-EXIT.                   EXIT.
068800      *----------------------------------------------------------------*
068900      *----------------------------------------------------------------*
069000       7100-FORMAT-DURATION            SECTION.
069100      *----------------------------------------------------------------*
069200      *    FORMAT AS H:MM, TRUNCATED TO WHOLE MINUTES, NO ROUNDING.    *
069300      *----------------------------------------------------------------*
069400           COMPUTE WRK-DURATION-HOURS =
069500                   WRK-DURATION-SECONDS / 3600.
069600           COMPUTE WRK-DURATION-MINUTES =
069700                   (WRK-DURATION-SECONDS - (WRK-DURATION-HOURS * 3600))
069800                    / 60.
069900
070000           MOVE WRK-DURATION-HOURS     TO WRK-DURATION-HOURS-EDIT.
070100           MOVE WRK-DURATION-MINUTES   TO WRK-DURATION-MINUTES-EDIT.
070200      *----------------------------------------------------------------*
070300       7100-99-EXIT.                   EXIT.
070400      *----------------------------------------------------------------*
070500      *----------------------------------------------------------------*
070600       7400-CALC-ISO-WEEK              SECTION.
070700      *----------------------------------------------------------------*
070800      *    APPROXIMATE ISO WEEK-OF-WEEKYEAR - WEEK = (ORDINAL-DAY -    *
070900      *    ISO-WEEKDAY + 10) / 7.  A RESULT OF ZERO BELONGS TO THE     *
071000      *    LAST WEEK OF THE PRIOR YEAR AND IS REPORTED HERE AS WEEK    *
071100      *    52 (THE RARE 53-WEEK PRIOR YEAR IS NOT DISTINGUISHED - NO   *
071200      *    SHOP TIME SHEET HAS EVER COMPLAINED).                       *
071300      *----------------------------------------------------------------*
071400           PERFORM 7700-CALC-ABS-DAYS.
071500
071600           DIVIDE WRK-ABS-DAYS BY 7    GIVING WRK-DIVIDE-QUOTIENT
071700                   REMAINDER WRK-DAY-OF-WEEK.
071800           IF WRK-DAY-OF-WEEK          EQUAL ZERO
071900              MOVE 7                   TO WRK-DAY-OF-WEEK
072000           END-IF.
072100
072200           PERFORM 7750-CALC-LEAP-YEAR.
072300           COMPUTE WRK-YEAR-START-DAYS =
072400                     365 * (WRK-CALC-CCYY - 1)
072500                   + ((WRK-CALC-CCYY - 1) / 4)
072600                   - ((WRK-CALC-CCYY - 1) / 100)
072700                   + ((WRK-CALC-CCYY - 1) / 400)
072800                   + 1.
072900           COMPUTE WRK-WEEK-ORDINAL-DAY =
073000                   WRK-ABS-DAYS - WRK-YEAR-START-DAYS + 1.
073100
073200           COMPUTE WRK-CALC-WEEK =
073300                   (WRK-WEEK-ORDINAL-DAY - WRK-DAY-OF-WEEK + 10) / 7.
073310
073400           IF WRK-CALC-WEEK            EQUAL ZERO
073500              MOVE 52                  TO WRK-CALC-WEEK
073600           END-IF.
073700      *----------------------------------------------------------------*
073800       7400-99-EXIT.                   EXIT.
073900      *----------------------------------------------------------------*
074000      *----------------------------------------------------------------*
074100       7600-CALC-WEEK-TOTALS           SECTION.
074200      *----------------------------------------------------------------*
074300      *    ROLLS UP WP-DURATION ACROSS EACH WEEK'S PROJECTS INTO       *
074400      *    WP-WEEK-TOTAL ON EVERY DETAIL ROW OF THAT WEEK, AFTER THE   *
074500      *    TABLE HAS BEEN SORTED WEEK-MAJOR BY 7010.                   *
074600      *----------------------------------------------------------------*
074700           PERFORM 7610-ACCUMULATE-WEEK-TOTAL
074800                   VARYING WRK-WP-IX FROM 1 BY 1
074900                   UNTIL WRK-WP-IX GREATER WRK-WP-COUNT.
075000
075100           PERFORM 7620-SPREAD-WEEK-TOTAL
075200                   VARYING WRK-WP-IX FROM 1 BY 1
075300                   UNTIL WRK-WP-IX GREATER WRK-WP-COUNT.
075400      *----------------------------------------------------------------*
075500       7600-99-EXIT.                   EXIT.
075600      *----------------------------------------------------------------*
075700      *----------------------------------------------------------------*
075800       7610-ACCUMULATE-WEEK-TOTAL      SECTION.
075900      *----------------------------------------------------------------*
076000           IF WRK-WP-IX EQUAL 1
076100              OR WP-WEEK(WRK-WP-IX) NOT EQUAL WP-WEEK(WRK-WP-IX - 1)
076200              MOVE WP-DURATION(WRK-WP-IX) TO WP-WEEK-TOTAL(WRK-WP-IX)
076300           ELSE
076400              COMPUTE WP-WEEK-TOTAL(WRK-WP-IX) =
076500                      WP-WEEK-TOTAL(WRK-WP-IX - 1)
076600                    + WP-DURATION(WRK-WP-IX)
076700           END-IF.
076800      *----------------------------------------------------------------*
076900       7610-99-EXIT.                   EXIT.
077000      *----------------------------------------------------------------*
077100      *----------------------------------------------------------------*
077200       7620-SPREAD-WEEK-TOTAL          SECTION.
077300      *----------------------------------------------------------------*
077400      *    THE ACCUMULATION IN 7610 ONLY LEAVES THE FINAL RUNNING      *
077500      *    TOTAL ON EACH WEEK'S LAST ROW - COPY IT BACKWARD OVER THE   *
077600      *    REST OF THAT WEEK'S ROWS SO 3210 CAN READ IT FROM ANY ROW.  *
077700      *----------------------------------------------------------------*
077800           IF WRK-WP-IX LESS WRK-WP-COUNT
077900              AND WP-WEEK(WRK-WP-IX) EQUAL WP-WEEK(WRK-WP-IX + 1)
078000              MOVE WP-WEEK-TOTAL(WRK-WP-IX + 1) TO
078100                   WP-WEEK-TOTAL(WRK-WP-IX)
078200           END-IF.
078300      *----------------------------------------------------------------*
078400       7620-99-EXIT.                   EXIT.
078500      *----------------------------------------------------------------*
078600      *----------------------------------------------------------------*
078700       7510-SORT-DAY-DESC              SECTION.
078800      *----------------------------------------------------------------*
078900      *    BUBBLE PASS - ASCENDING BY DAY THEN DESCRIPTION.            *
079000      *----------------------------------------------------------------*
079100           IF WRK-DD-COUNT             GREATER 1
079200              MOVE 'YES'               TO WRK-DD-SORT-CHANGED-SW
079300              PERFORM 7520-DD-BUBBLE-PASS
079400                      UNTIL NOT WRK-DD-SORT-CHANGED
079500           END-IF.
079600      *----------------------------------------------------------------*
079700       7510-99-EXIT.                   EXIT.
079800      *----------------------------------------------------------------*
079900      *----------------------------------------------------------------*
080000       7520-DD-BUBBLE-PASS             SECTION.
080100      *----------------------------------------------------------------*
080200           MOVE 'NO '                  TO WRK-DD-SORT-CHANGED-SW.
080300
080400           PERFORM 7530-DD-COMPARE
080500                   VARYING WRK-DD-IX FROM 1 BY 1
080600                   UNTIL WRK-DD-IX GREATER WRK-DD-COUNT - 1.
080700      *----------------------------------------------------------------*
080800       7520-99-EXIT.                   EXIT.
080900      *----------------------------------------------------------------*
081000      *----------------------------------------------------------------*
081100       7530-DD-COMPARE                 SECTION.
081200      *----------------------------------------------------------------*
081300           SET WRK-DD-IX2              TO WRK-DD-IX.
081400           SET WRK-DD-IX2              UP BY 1.
081500
081600           IF WRK-DD-DATE(WRK-DD-IX) GREATER WRK-DD-DATE(WRK-DD-IX2)
081700              OR (WRK-DD-DATE(WRK-DD-IX) EQUAL WRK-DD-DATE(WRK-DD-IX2)
081800                  AND WRK-DD-DESCRIPTION(WRK-DD-IX) GREATER
081900                      WRK-DD-DESCRIPTION(WRK-DD-IX2))
082000              PERFORM 7540-DD-SWAP
082100              MOVE 'YES'               TO WRK-DD-SORT-CHANGED-SW
082200           END-IF.
082300      *----------------------------------------------------------------*
082400       7530-99-EXIT.                   EXIT.
082500      *----------------------------------------------------------------*
082600      *----------------------------------------------------------------*
082700       7540-DD-SWAP                    SECTION.
082800      *----------------------------------------------------------------*
082900           MOVE WRK-DD-ENTRY(WRK-DD-IX)   TO WRK-DD-SWAP-AREA.
083000           MOVE WRK-DD-ENTRY(WRK-DD-IX2)  TO WRK-DD-ENTRY(WRK-DD-IX).
083100           MOVE WRK-DD-SWAP-AREA          TO WRK-DD-ENTRY(WRK-DD-IX2).
083200      *----------------------------------------------------------------*
083300       7540-99-EXIT.                   EXIT.
083400      *----------------------------------------------------------------*
083500      *----------------------------------------------------------------*
083600       7700-CALC-ABS-DAYS              SECTION.
083700      *----------------------------------------------------------------*
083800      *    PROLEPTIC GREGORIAN DAY NUMBER OF WRK-CALC-CCYY/MM/DD.      *
083900      *----------------------------------------------------------------*
084000           PERFORM 7750-CALC-LEAP-YEAR.
084100
084200           COMPUTE WRK-ABS-DAYS =
084300                     365 * (WRK-CALC-CCYY - 1)
084400                   + ((WRK-CALC-CCYY - 1) / 4)
084500                   - ((WRK-CALC-CCYY - 1) / 100)
084600                   + ((WRK-CALC-CCYY - 1) / 400)
084700                   + WRK-CUM-DAYS(WRK-CALC-MM)
084800                   + WRK-CALC-DD.
084900
085000           IF WRK-CALC-MM              GREATER 2
085100              AND WRK-LEAP-YEAR
085200              ADD 1                    TO WRK-ABS-DAYS
085300           END-IF.
085400      *----------------------------------------------------------------*
085500       7700-99-EXIT.                   EXIT.
085600      *----------------------------------------------------------------*
085700      *----------------------------------------------------------------*
085800       7750-CALC-LEAP-YEAR             SECTION.
085900      *----------------------------------------------------------------*
086000           MOVE 'NO '                  TO WRK-LEAP-YEAR-SW.
086100
086200           DIVIDE WRK-CALC-CCYY BY 400 GIVING WRK-EST-YEAR
086300                   REMAINDER WRK-LEAP-REMAINDER.
086400           IF WRK-LEAP-REMAINDER       EQUAL ZERO
086500              MOVE 'YES'               TO WRK-LEAP-YEAR-SW
086600           ELSE
086700              DIVIDE WRK-CALC-CCYY BY 100 GIVING WRK-EST-YEAR
086800                      REMAINDER WRK-LEAP-REMAINDER
086900              IF WRK-LEAP-REMAINDER    EQUAL ZERO
087000                 MOVE 'NO '            TO WRK-LEAP-YEAR-SW
087100              ELSE
087200                 DIVIDE WRK-CALC-CCYY BY 4 GIVING WRK-EST-YEAR
087300                         REMAINDER WRK-LEAP-REMAINDER
087400                 IF WRK-LEAP-REMAINDER EQUAL ZERO
087500                    MOVE 'YES'         TO WRK-LEAP-YEAR-SW
087600                 END-IF
087700              END-IF
087800           END-IF.
087900      *----------------------------------------------------------------*
088000       7750-99-EXIT.                   EXIT.
088100      *----------------------------------------------------------------*
088200      *----------------------------------------------------------------*
088300       8100-TEST-FS-TSRGPARM           SECTION.
088400      *----------------------------------------------------------------*
088500           IF WRK-FS-TSRGPARM          NOT EQUAL ZEROS AND 10
088600              MOVE WRK-FS-TSRGPARM     TO  WRK-ERROR-CODE
088700              PERFORM 9999-CALL-ABEND-PGM
088800           END-IF.
088900      *----------------------------------------------------------------*
089000       8100-99-EXIT.                   EXIT.
089100      *----------------------------------------------------------------*
089200      *----------------------------------------------------------------*
089300       8200-TEST-FS-WORKFIL1           SECTION.
089400      *----------------------------------------------------------------*
089500           IF WRK-FS-WORKFIL1          NOT EQUAL ZEROS AND 10
089600              MOVE WRK-FS-WORKFIL1     TO  WRK-ERROR-CODE
089700              PERFORM 9999-CALL-ABEND-PGM
089800           END-IF.
089900      *----------------------------------------------------------------*
090000       8200-99-EXIT.                   EXIT.
090100      *----------------------------------------------------------------*
090200      *----------------------------------------------------------------*
090300       8300-TEST-FS-EFFORTS1           SECTION.
090400      *----------------------------------------------------------------*
090500           IF WRK-FS-EFFORTS1          NOT EQUAL ZEROS
090600              MOVE WRK-FS-EFFORTS1     TO  WRK-ERROR-CODE
090700              PERFORM 9999-CALL-ABEND-PGM
090800           END-IF.
090900      *----------------------------------------------------------------*
091000       8300-99-EXIT.                   EXIT.
091100      *----------------------------------------------------------------*
091200      *----------------------------------------------------------------*
091300       9000-GET-DATE-TIME              SECTION.
091400      *----------------------------------------------------------------*
091500           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
091600           MOVE YY                     TO YYYY-FORMATTED.
091700           MOVE MM                     TO MM-FORMATTED.
091800           MOVE DD                     TO DD-FORMATTED.
091900           ADD  2000                   TO YYYY-FORMATTED.
092000
092100           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
092200           MOVE HOUR                   TO HOUR-FORMATTED.
092300           MOVE MINUTE                 TO MINUTE-FORMATTED.
092400           MOVE SECOND                 TO SECOND-FORMATTED.
092500      *----------------------------------------------------------------*
092600       9000-99-EXIT.                   EXIT.
092700      *----------------------------------------------------------------*
092800      *----------------------------------------------------------------*
092900       9999-CALL-ABEND-PGM             SECTION.
093000      *----------------------------------------------------------------*
093100           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
093200           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
093300           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
093400      *----------------------------------------------------------------*
093500       9999-99-EXIT.                   EXIT.
093600      *----------------------------------------------------------------*
