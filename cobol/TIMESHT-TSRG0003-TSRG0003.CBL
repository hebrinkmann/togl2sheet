000100      *================================================================*
000200      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300      *================================================================*
000400       IDENTIFICATION  DIVISION.
000500       PROGRAM-ID.     TSRG0003.
000600       AUTHOR.         RENAN MUNIZ MERLO.
000700       INSTALLATION.   TIMESHT DATA CENTER.
000800       DATE-WRITTEN.   19/06/2020.
000900       DATE-COMPILED   WHEN-COMPILED.
001000       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100       REMARKS.
001200      *----------------------------------------------------------------*
001300      *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400      *          https://www.linkedin.com/in/renan-muniz-merlo         *
001500      *----------------------------------------------------------------*
001600      *    PROGRAM-ID..: TSRG0003.                                     *
001700      *    ANALYST.....: RENAN MUNIZ MERLO                             *
001800      *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900      *    DATE........: 19/06/2020                                    *
002000      *----------------------------------------------------------------*
002100      *    PROJECT.....: TIMESHEET AGGREGATION PROJECT - TIMESHT       *
002200      *----------------------------------------------------------------*
002300      *    GOAL........: WALK THE REPORTING PERIOD ONE CALENDAR DAY AT *
002400      *                  A TIME AGAINST THE SORTED DAY-TOTAL FILE,     *
002500      *                  EMITTING EVERY SURVIVING (DAY,GROUP) ROW OR,  *
002600      *                  WHERE A DAY HAS NO ROWS AT ALL, ONE NON-      *
002700      *                  WORKING-DAY PLACEHOLDER LINE, SO               *
002800      *                  THE TIME SHEET HAS NO GAPS.                   *
002900      *----------------------------------------------------------------*
003000      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100      *                   TSRGPARM        00500       TSRGPARM         *
003200      *                   DAYTOTL1        00129       TSRGREC2         *
003300      *                   TIMESHT1        00132       (NONE)           *
003400      *----------------------------------------------------------------*
003500      *    TABLE DB2...:  NONE.                                        *
003600      *----------------------------------------------------------------*
003700      *                                                                *
003800      *================================================================*
003900      *    CHANGE LOG                                                  *
004000      *----------------------------------------------------------------*
004100      *    19/06/2020 RMM 2020-0034 PROGRAM CREATED FOR TIMESHT PHASE1.*
004200      *    03/07/2020 RMM 2020-0038 DEFAULT PERIOD START = 1ST OF THE  *
004300      *                             CURRENT MONTH WHEN THE CARD LEAVES *
004400      *                             PARM-PERIOD-START ZERO.            *
004500      *    09/08/2020 RMM 2020-0056 WALK-DAY WORK AREAS WIDENED TO     *
004600      *                             4-DIGIT CENTURY AHEAD OF FIRST     *
004700      *                             PRODUCTION USE.                    *
004800      *    30/08/2020 JBS 2020-0059 VERIFIED LEAP-YEAR EDGES ACROSS    *
004900      *                             THE 1900/2000 CENTURY BOUNDARY.    *
005000      *    06/10/2020 JBS 2020-0075 WEEKEND VS HOLIDAY LABEL SPLIT     *
005100      *                             ADDED TO 2200-EMIT-PLACEHOLDER-ROW.*
005200      *    09/04/2021 CAF 2020-0095 DAYTOTL1 READ-AHEAD NOW SKIPS ANY  *
005300      *                             ROW DATED BEFORE THE WALK CURSOR   *
005400      *                             (2050) - TSRG0001/TSRG0002 DO NOT  *
005500      *                             FILTER DAYTOTL1 BY PARM-PERIOD-    *
005600      *                             START/END, SO A STALE ROW COULD    *
005700      *                             OTHERWISE WEDGE THE WALK ON        *
005800      *                             PLACEHOLDERS FOR THE REST OF THE   *
005900      *                             RUN.                               *
006000      *----------------------------------------------------------------*
006100      *================================================================*
006200      *           E N V I R O N M E N T      D I V I S I O N           *
006300      *================================================================*
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700            C01 IS TOP-OF-FORM.
006800
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100
007200           SELECT TSRGPARM      ASSIGN TO UTS-S-TSRGPARM
007300            ORGANIZATION IS     SEQUENTIAL
007400            ACCESS MODE  IS     SEQUENTIAL
007500            FILE STATUS  IS     WRK-FS-TSRGPARM.
007600
007700           SELECT DAYTOTL1      ASSIGN TO UTS-S-DAYTOTL1
007800            ORGANIZATION IS     SEQUENTIAL
007900            ACCESS MODE  IS     SEQUENTIAL
008000            FILE STATUS  IS     WRK-FS-DAYTOTL1.
008100
008200           SELECT TIMESHT1      ASSIGN TO UTS-S-TIMESHT1
008300            ORGANIZATION IS     LINE SEQUENTIAL
008400            ACCESS MODE  IS     SEQUENTIAL
008500            FILE STATUS  IS     WRK-FS-TIMESHT1.
008600
008700      *================================================================*
008800      *                  D A T A      D I V I S I O N                  *
008900      *================================================================*
009000       DATA DIVISION.
009100       FILE SECTION.
009200      *
009300       FD TSRGPARM
009400           RECORDING MODE IS F
009500           LABEL RECORD   IS STANDARD
009600           BLOCK CONTAINS 00 RECORDS.
009700       01 FD-REG-TSRGPARM.
009800           COPY 'TSRGPARM'.
009900
010000       FD DAYTOTL1
010100           RECORDING MODE IS F
010200           LABEL RECORD   IS STANDARD
010300           BLOCK CONTAINS 00 RECORDS.
010400       01 FD-REG-DAYTOTL1.
010500           COPY 'TSRGREC2'.
010600
010700       FD TIMESHT1
010800           RECORDING MODE IS V
010900           LABEL RECORD   IS STANDARD.
011000       01 FD-REG-TIMESHT1              PIC X(132).
011100
011200      *-----------------------------------------------------------------*
011300      *                  WORKING-STORAGE SECTION                        *
011400      *-----------------------------------------------------------------*
011500       WORKING-STORAGE SECTION.
011600
011700       77 WRK-DAYS-WALKED-COUNTER        PIC 9(05) COMP.
011800       77 WRK-ROWS-EMITTED-COUNTER       PIC 9(07) COMP.
011900       77 WRK-PLACEHOLDERS-COUNTER       PIC 9(05) COMP.
012000       77 WRK-STALE-ROWS-SKIPPED-COUNTER PIC 9(07) COMP.
012100
012200       77 WRK-DAYTOTL1-EOF-SW            PIC X(03) VALUE 'NO '.
012300           88 WRK-DAYTOTL1-EOF               VALUE 'YES'.
012400
012500      *DATA FOR ERROR LOG:
012600       01 WRK-ERROR-LOG.
012700          03 WRK-PROGRAM                         PIC X(08) VALUE
012800                                                          'TSRG0003'  .
012900          03 WRK-ERROR-MSG                        PIC X(30) VALUE SPACES.
013000          03 WRK-ERROR-CODE                       PIC X(30) VALUE SPACES.
013100          03 WRK-ERROR-DATE                       PIC X(10) VALUE SPACES.
013200          03 WRK-ERROR-TIME                       PIC X(08) VALUE SPACES.
013300          03 FILLER                                PIC X(06) VALUE SPACES.
013400
013500      *ABENDING PROGRAM:
013600       77 WRK-ABEND-PGM                          PIC X(08) VALUE
013700                                                          'ABENDPGM'  .
013800
013900       01 WRK-FILE-STATUS.
014000          03 WRK-FS-TSRGPARM                     PIC 9(02) VALUE ZEROS .
014100          03 WRK-FS-DAYTOTL1                     PIC 9(02) VALUE ZEROS .
014200          03 WRK-FS-TIMESHT1                     PIC 9(02) VALUE ZEROS .
014300          03 FILLER                                PIC X(02) VALUE SPACES.
014400
014500       01 WRK-PARM-CARD.
014600           COPY 'TSRGPARM'.
014700
014800      *READ-AHEAD BUFFER FOR THE SORTED DAY-TOTAL FILE.
014900       01 WRK-DT-BUFFER.
015000           COPY 'TSRGREC2'.
015100
015200      *THE CALENDAR-WALK CURSOR AND THE END-OF-PERIOD BOUND.
015300       01 WRK-WALK-DAY.
015400           05 WRK-WALK-CCYY                       PIC 9(04) COMP.
015500           05 WRK-WALK-MM                          PIC 9(02) COMP.
015600           05 WRK-WALK-DD                          PIC 9(02) COMP.
015700           05 FILLER                               PIC X(02) VALUE SPACES.
015800       01 WRK-WALK-DAY-NUMERIC                     PIC 9(08).
015900       01 WRK-PERIOD-END                           PIC 9(08).
016000
016100       01 WRK-CALC-CCYY                            PIC 9(04) COMP.
016200       01 WRK-CALC-MM                              PIC 9(02) COMP.
016300       01 WRK-CALC-DD                              PIC 9(02) COMP.
016400       01 WRK-ABS-DAYS                              PIC 9(07) COMP.
016500       01 WRK-DAY-OF-WEEK                           PIC 9(01) COMP.
016600       01 WRK-LEAP-YEAR-SW                          PIC X(03) VALUE 'NO '.
016700           88 WRK-LEAP-YEAR                             VALUE 'YES'.
016800       01 WRK-LEAP-REMAINDER                        PIC 9(03) COMP.
016900       01 WRK-DIVIDE-QUOTIENT                        PIC 9(04) COMP.
017000
017100      *CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR):
017200       01 WRK-CUM-DAYS-VALUES.
017300           05 FILLER                             PIC 9(03) VALUE 000.
017400           05 FILLER                             PIC 9(03) VALUE 031.
017500           05 FILLER                             PIC 9(03) VALUE 059.
017600           05 FILLER                             PIC 9(03) VALUE 090.
017700           05 FILLER                             PIC 9(03) VALUE 120.
017800           05 FILLER                             PIC 9(03) VALUE 151.
017900           05 FILLER                             PIC 9(03) VALUE 181.
018000           05 FILLER                             PIC 9(03) VALUE 212.
018100           05 FILLER                             PIC 9(03) VALUE 243.
018200           05 FILLER                             PIC 9(03) VALUE 273.
018300           05 FILLER                             PIC 9(03) VALUE 304.
018400           05 FILLER                             PIC 9(03) VALUE 334.
018500       01 WRK-CUM-DAYS-TAB REDEFINES WRK-CUM-DAYS-VALUES.
018600           05 WRK-CUM-DAYS OCCURS 12 TIMES
018700                       INDEXED BY WRK-CUM-IX      PIC 9(03).
018800
018900      *DAYS-IN-MONTH TABLE (NON-LEAP YEAR) - USED BY 7800-ADD-ONE-DAY.
019000       01 WRK-DAYS-IN-MONTH-VALUES.
019100           05 FILLER                             PIC 9(02) VALUE 31.
019200           05 FILLER                             PIC 9(02) VALUE 28.
019300           05 FILLER                             PIC 9(02) VALUE 31.
019400           05 FILLER                             PIC 9(02) VALUE 30.
019500           05 FILLER                             PIC 9(02) VALUE 31.
019600           05 FILLER                             PIC 9(02) VALUE 30.
019700           05 FILLER                             PIC 9(02) VALUE 31.
019800           05 FILLER                             PIC 9(02) VALUE 31.
019900           05 FILLER                             PIC 9(02) VALUE 30.
020000           05 FILLER                             PIC 9(02) VALUE 31.
020100           05 FILLER                             PIC 9(02) VALUE 30.
020200           05 FILLER                             PIC 9(02) VALUE 31.
020300       01 WRK-DAYS-IN-MONTH-TAB REDEFINES WRK-DAYS-IN-MONTH-VALUES.
020400           05 WRK-DAYS-IN-MONTH  OCCURS 12 TIMES
020500                       INDEXED BY WRK-DIM-IX      PIC 9(02).
020600
020700      *DURATION-TO-H:MM FORMATTING WORK AREA.
020800       01 WRK-DURATION-SECONDS                     PIC S9(09) COMP-3.
020900       01 WRK-DURATION-HOURS                       PIC 9(05) COMP.
021000       01 WRK-DURATION-MINUTES                     PIC 9(02) COMP.
021100       01 WRK-DURATION-TEXT.
021200           05 WRK-DURATION-HOURS-EDIT              PIC ZZZZ9.
021300           05 FILLER                               PIC X(01) VALUE ':'.
021400           05 WRK-DURATION-MINUTES-EDIT             PIC 99.
021500
021600      *TIME-SHEET OUTPUT LINE.
021700       01 WRK-TIMESHEET-LINE.
021800           05 WRK-TS-DATE                          PIC X(10).
021900           05 FILLER                               PIC X(02) VALUE SPACES.
022000           05 WRK-TS-GROUP                          PIC X(80).
022100           05 FILLER                               PIC X(02) VALUE SPACES.
022200           05 WRK-TS-TOTAL                          PIC X(08).
022300           05 FILLER                               PIC X(28) VALUE SPACES.
022400
022500      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
022600       01 WRK-SYSTEM-DATE.
022700          03 YY                                  PIC 9(02) VALUE ZEROS .
022800          03 MM                                  PIC 9(02) VALUE ZEROS .
022900          03 DD                                  PIC 9(02) VALUE ZEROS .
023000      *
023100       01 WRK-DATE-FORMATTED.
023200          03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
023300          03 FILLER                              PIC X(01) VALUE '-'   .
023400          03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
023500          03 FILLER                              PIC X(01) VALUE '-'   .
023600          03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
023700      *
023800       01 WRK-SYSTEM-TIME.
023900          03 HOUR                                PIC 9(02) VALUE ZEROS .
024000          03 MINUTE                              PIC 9(02) VALUE ZEROS .
024100          03 SECOND                              PIC 9(02) VALUE ZEROS .
024200          03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
024300      *
024400       01 WRK-TIME-FORMATTED.
024500          03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
024600          03 FILLER                              PIC X(01) VALUE ':'.
024700          03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
024800          03 FILLER                              PIC X(01) VALUE ':'.
024900          03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
025000
025100       01 WRK-WHEN-COPILED.
025200          03 MM-COMPILED                         PIC X(02) VALUE SPACES.
025300          03 FILLER                              PIC X(01) VALUE '/'.
025400          03 DD-COMPILED                         PIC X(02) VALUE SPACES.
025500          03 FILLER                              PIC X(01) VALUE '/'.
025600          03 YY-COMPILED                         PIC X(02) VALUE SPACES.
025700          03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
025800          03 FILLER                              PIC X(01) VALUE '-'.
025900          03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
026000          03 FILLER                              PIC X(01) VALUE '-'.
026100          03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
026200
026300      *================================================================*
026400       PROCEDURE                       DIVISION.
026500      *================================================================*
026600      *----------------------------------------------------------------*
026700       0000-MAIN-PROCESS               SECTION.
026800      *----------------------------------------------------------------*
026900           MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
027000
027100           PERFORM 1000-INITIALIZE.
027200
027300           PERFORM 2000-PROCESS-DAY
027400                   UNTIL WRK-WALK-DAY-NUMERIC GREATER WRK-PERIOD-END.
027500
027600           PERFORM 3000-FINALIZE.
027700      *----------------------------------------------------------------*
027800       0000-99-EXIT.                   EXIT.
027900      *----------------------------------------------------------------*
028000      *----------------------------------------------------------------*
028100       1000-INITIALIZE                 SECTION.
028200      *----------------------------------------------------------------*
028300           PERFORM 9000-GET-DATE-TIME.
028400
028500           OPEN INPUT  TSRGPARM
028600                       DAYTOTL1
028700                OUTPUT TIMESHT1.
028800
028900           MOVE 'OPEN FILE TSRGPARM'   TO WRK-ERROR-MSG.
029000           PERFORM 8100-TEST-FS-TSRGPARM.
029100
029200           MOVE 'OPEN FILE DAYTOTL1'   TO WRK-ERROR-MSG.
029300           PERFORM 8200-TEST-FS-DAYTOTL1.
029400
029500           MOVE 'OPEN FILE TIMESHT1'   TO WRK-ERROR-MSG.
029600           PERFORM 8300-TEST-FS-TIMESHT1.
029700
029800           MOVE 'READING TSRGPARM'     TO WRK-ERROR-MSG.
029900           READ TSRGPARM               INTO WRK-PARM-CARD.
030000           PERFORM 8100-TEST-FS-TSRGPARM.
030100
030200           MOVE PARM-PERIOD-END OF WRK-PARM-CARD TO WRK-PERIOD-END.
030300
030400           IF PARM-PERIOD-START OF WRK-PARM-CARD EQUAL ZERO
030500              MOVE YY                  TO YYYY-FORMATTED
030600              ADD  2000                TO YYYY-FORMATTED
030700              COMPUTE WRK-WALK-DAY-NUMERIC =
030800                      (YYYY-FORMATTED * 10000) + (MM * 100) + 1
030900           ELSE
031000              MOVE PARM-PERIOD-START OF WRK-PARM-CARD
031100                                       TO WRK-WALK-DAY-NUMERIC
031200           END-IF.
031300
031400           MOVE WRK-WALK-DAY-NUMERIC(1:4)  TO WRK-WALK-CCYY.
031500           MOVE WRK-WALK-DAY-NUMERIC(5:2)  TO WRK-WALK-MM.
031600           MOVE WRK-WALK-DAY-NUMERIC(7:2)  TO WRK-WALK-DD.
031700
031800           PERFORM 2400-READ-DAYTOTL1.
031900      *----------------------------------------------------------------*
032000       1000-99-EXIT.                   EXIT.
032100      *----------------------------------------------------------------*
032200      *----------------------------------------------------------------*
032300       2000-PROCESS-DAY                SECTION.
032400      *----------------------------------------------------------------*
032500           ADD 1                       TO WRK-DAYS-WALKED-COUNTER.
032600
032700           PERFORM 2050-SKIP-EARLY-DAYTOTL1
032800                   UNTIL DT-DATE OF WRK-DT-BUFFER
032900                         NOT LESS WRK-WALK-DAY-NUMERIC.
033000
033100           IF DT-DATE OF WRK-DT-BUFFER EQUAL WRK-WALK-DAY-NUMERIC
033200              PERFORM 2100-EMIT-DAY-ROWS
033300                      UNTIL DT-DATE OF WRK-DT-BUFFER
033400                            NOT EQUAL WRK-WALK-DAY-NUMERIC
033500           ELSE
033600              PERFORM 2200-EMIT-PLACEHOLDER-ROW
033700           END-IF.
033800
033900           PERFORM 2300-ADVANCE-DAY.
034000      *----------------------------------------------------------------*
034100       2000-99-EXIT.                   EXIT.
034200      *----------------------------------------------------------------*
034300      *----------------------------------------------------------------*
034400       2050-SKIP-EARLY-DAYTOTL1        SECTION.
034500      *----------------------------------------------------------------*
034600      *    RESYNC.  TSRG0001/TSRG0002 DO NOT FILTER DAYTOTL1 BY THE     *
034700      *    RUN'S PARM-PERIOD-START/END, SO A BUCKET DATED BEFORE THE    *
034800      *    WALK CURSOR IS A LEGITIMATE OCCURRENCE, NOT AN ERROR.  READ  *
034900      *    PAST ANY SUCH BUCKET HERE, BEFORE 2000 TESTS FOR EQUALITY,   *
035000      *    SO ONE STALE ROW CANNOT PERMANENTLY WEDGE THE WALK ON        *
035100      *    PLACEHOLDERS FOR EVERY DAY THAT FOLLOWS.                     *
035200      *----------------------------------------------------------------*
035300           ADD 1                       TO WRK-STALE-ROWS-SKIPPED-COUNTER.
035400           PERFORM 2400-READ-DAYTOTL1.
035500      *----------------------------------------------------------------*
035600       2050-99-EXIT.                   EXIT.
035700      *----------------------------------------------------------------*
035800       2100-EMIT-DAY-ROWS              SECTION.
035900      *----------------------------------------------------------------*
036000           MOVE SPACES                 TO WRK-TIMESHEET-LINE.
036100           MOVE WRK-WALK-DAY-NUMERIC(1:4) TO WRK-TS-DATE(1:4).
036200           MOVE '-'                       TO WRK-TS-DATE(5:1).
036300           MOVE WRK-WALK-DAY-NUMERIC(5:2) TO WRK-TS-DATE(6:2).
036400           MOVE '-'                       TO WRK-TS-DATE(8:1).
036500           MOVE WRK-WALK-DAY-NUMERIC(7:2) TO WRK-TS-DATE(9:2).
036600
036700           MOVE DT-GROUP-KEY OF WRK-DT-BUFFER  TO WRK-TS-GROUP.
036800
036900           MOVE DT-DURATION OF WRK-DT-BUFFER   TO WRK-DURATION-SECONDS.
037000           PERFORM 7100-FORMAT-DURATION.
037100           MOVE WRK-DURATION-TEXT              TO WRK-TS-TOTAL.
037200
037300           PERFORM 2500-WRITE-TIMESHEET-LINE.
037400
037500           PERFORM 2400-READ-DAYTOTL1.
037600      *----------------------------------------------------------------*
037700       2100-99-EXIT.                   EXIT.
037800      *----------------------------------------------------------------*
037900      *----------------------------------------------------------------*
038000       2200-EMIT-PLACEHOLDER-ROW       SECTION.
038100      *----------------------------------------------------------------*
038200      *    NO SURVIVING RECORDS FOR THIS CALENDAR DAY - THE LABEL     *
038300      *    DISTINGUISHES A WEEKEND FROM AN ORDINARY DAY WITH NO        *
038400      *    TRACKED TIME (TREATED HERE AS A HOLIDAY/NON-WORKING DAY,    *
038500      *    THE HOUSE'S STANDING CONVENTION FOR AN EMPTY CALENDAR DAY). *
038600      *----------------------------------------------------------------*
038700           MOVE WRK-WALK-CCYY          TO WRK-CALC-CCYY.
038800           MOVE WRK-WALK-MM            TO WRK-CALC-MM.
038900           MOVE WRK-WALK-DD            TO WRK-CALC-DD.
039000           PERFORM 7300-CALC-DAY-OF-WEEK.
039100
039200           MOVE SPACES                 TO WRK-TIMESHEET-LINE.
039300           MOVE WRK-WALK-DAY-NUMERIC(1:4) TO WRK-TS-DATE(1:4).
039400           MOVE '-'                       TO WRK-TS-DATE(5:1).
039500           MOVE WRK-WALK-DAY-NUMERIC(5:2) TO WRK-TS-DATE(6:2).
039600           MOVE '-'                       TO WRK-TS-DATE(8:1).
039700           MOVE WRK-WALK-DAY-NUMERIC(7:2) TO WRK-TS-DATE(9:2).
039800
039900           IF WRK-DAY-OF-WEEK EQUAL 6 OR WRK-DAY-OF-WEEK EQUAL 7
040000              MOVE 'Weekend'            TO WRK-TS-GROUP
040100           ELSE
040200              MOVE 'Holiday'            TO WRK-TS-GROUP
040300           END-IF.
040400
040500           MOVE '-'                     TO WRK-TS-TOTAL.
040600
040700           PERFORM 2500-WRITE-TIMESHEET-LINE.
040800
040900           ADD 1                       TO WRK-PLACEHOLDERS-COUNTER.
041000      *----------------------------------------------------------------*
041100       2200-99-EXIT.                   EXIT.
041200      *----------------------------------------------------------------*
041300      *----------------------------------------------------------------*
041400       2300-ADVANCE-DAY                SECTION.
041500      *----------------------------------------------------------------*
041600           MOVE WRK-WALK-CCYY          TO WRK-CALC-CCYY.
041700           MOVE WRK-WALK-MM            TO WRK-CALC-MM.
041800           MOVE WRK-WALK-DD            TO WRK-CALC-DD.
041900
042000           PERFORM 7800-ADD-ONE-DAY.
042100
042200           MOVE WRK-CALC-CCYY          TO WRK-WALK-CCYY.
042300           MOVE WRK-CALC-MM            TO WRK-WALK-MM.
042400           MOVE WRK-CALC-DD            TO WRK-WALK-DD.
042500
042600           COMPUTE WRK-WALK-DAY-NUMERIC =
042700                   (WRK-WALK-CCYY * 10000) + (WRK-WALK-MM * 100)
042800                 +  WRK-WALK-DD.
042900      *----------------------------------------------------------------*
043000       2300-99-EXIT.                   EXIT.
043100      *----------------------------------------------------------------*
043200      *----------------------------------------------------------------*
043300       2400-READ-DAYTOTL1              SECTION.
043400      *----------------------------------------------------------------*
043500      *    ON END OF FILE THE BUFFER'S DATE IS FORCED TO HIGH-VALUES   *
043600      *    SO THE CALENDAR WALK IN 2000 SIMPLY STOPS FINDING MATCHES   *
043700      *    AND EVERY REMAINING DAY FALLS THROUGH TO THE PLACEHOLDER.   *
043800      *----------------------------------------------------------------*
043900           IF NOT WRK-DAYTOTL1-EOF
044000              MOVE 'READING DAYTOTL1'  TO WRK-ERROR-MSG
044100              READ DAYTOTL1             INTO WRK-DT-BUFFER
044200              PERFORM 8200-TEST-FS-DAYTOTL1
044300              IF WRK-FS-DAYTOTL1       EQUAL 10
044400                 MOVE 'YES'            TO WRK-DAYTOTL1-EOF-SW
044500                 MOVE 99999999         TO DT-DATE OF WRK-DT-BUFFER
044600              END-IF
044700           END-IF.
044800      *----------------------------------------------------------------*
044900       2400-99-EXIT.                   EXIT.
045000      *----------------------------------------------------------------*
045100      *----------------------------------------------------------------*
045200       2500-WRITE-TIMESHEET-LINE       SECTION.
045300      *----------------------------------------------------------------*
045400           MOVE 'WRITING TIMESHT1'     TO WRK-ERROR-MSG.
045500
045600           WRITE FD-REG-TIMESHT1       FROM WRK-TIMESHEET-LINE.
045700
045800           PERFORM 8300-TEST-FS-TIMESHT1.
045900
046000           IF WRK-FS-TIMESHT1          EQUAL ZEROS
046100              ADD 1                    TO WRK-ROWS-EMITTED-COUNTER
046200           END-IF.
046300      *----------------------------------------------------------------*
046400       2500-99-EXIT.                   EXIT.
046500      *----------------------------------------------------------------*
046600      *----------------------------------------------------------------*
046700       3000-FINALIZE                   SECTION.
046800      *----------------------------------------------------------------*
046900           CLOSE TSRGPARM DAYTOTL1 TIMESHT1.
047000
047100           DISPLAY '***************************'.
047200           DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
047300           DISPLAY '***************************'.
047400           DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
047500           DISPLAY '*COMPILED........:'
047600           DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
047700           DISPLAY '*-------------------------*'.
047800           DISPLAY '*DAYS WALKED.........:' WRK-DAYS-WALKED-COUNTER
047900           '*'.
048000           DISPLAY '*ROWS EMITTED........:' WRK-ROWS-EMITTED-COUNTER
048100           '*'.
048200           DISPLAY '*PLACEHOLDERS........:' WRK-PLACEHOLDERS-COUNTER
048300           '*'.
048400           DISPLAY '*STALE ROWS SKIPPED..:'
048500           WRK-STALE-ROWS-SKIPPED-COUNTER '*'.
048600           DISPLAY '*-------------------------*'.
048700           DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
048800           DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
048900           DISPLAY '***************************'.
049000
049100           STOP RUN.
049200      *----------------------------------------------------------------*
049300       3000-99-EXIT.                   EXIT.
049400      *----------------------------------------------------------------*
049500      *----------------------------------------------------------------*
049600       7100-FORMAT-DURATION            SECTION.
049700      *----------------------------------------------------------------*
049800      *    FORMAT AS H:MM, TRUNCATED TO WHOLE MINUTES, NO ROUNDING.    *
049900      *----------------------------------------------------------------*
050000           COMPUTE WRK-DURATION-HOURS =
050100                   WRK-DURATION-SECONDS / 3600.
050200           COMPUTE WRK-DURATION-MINUTES =
050300                   (WRK-DURATION-SECONDS - (WRK-DURATION-HOURS * 3600))
050400                    / 60.
050500
050600           MOVE WRK-DURATION-HOURS     TO WRK-DURATION-HOURS-EDIT.
050700           MOVE WRK-DURATION-MINUTES   TO WRK-DURATION-MINUTES-EDIT.
050800      *----------------------------------------------------------------*
050900       7100-99-EXIT.                   EXIT.
051000      *----------------------------------------------------------------*
051100      *----------------------------------------------------------------*
051200       7300-CALC-DAY-OF-WEEK           SECTION.
051300      *----------------------------------------------------------------*
051400      *    DAY 1 (0001-01-01, PROLEPTIC GREGORIAN) FELL ON A MONDAY;   *
051500      *    1=MONDAY ... 7=SUNDAY.                                      *
051600      *----------------------------------------------------------------*
051700           PERFORM 7700-CALC-ABS-DAYS.
051800
051900           DIVIDE WRK-ABS-DAYS BY 7    GIVING WRK-LEAP-REMAINDER
052000                   REMAINDER WRK-DAY-OF-WEEK.
052100
052200           IF WRK-DAY-OF-WEEK          EQUAL ZERO
052300              MOVE 7                   TO WRK-DAY-OF-WEEK
052400           END-IF.
052500      *----------------------------------------------------------------*
052600       7300-99-EXIT.                   EXIT.
052700      *----------------------------------------------------------------*
052800      *----------------------------------------------------------------*
052900       7700-CALC-ABS-DAYS              SECTION.
053000      *----------------------------------------------------------------*
053100      *    PROLEPTIC GREGORIAN DAY NUMBER OF WRK-CALC-CCYY/MM/DD.      *
053200      *----------------------------------------------------------------*
053300           PERFORM 7750-CALC-LEAP-YEAR.
053400
053500           COMPUTE WRK-ABS-DAYS =
053600                     365 * (WRK-CALC-CCYY - 1)
053700                   + ((WRK-CALC-CCYY - 1) / 4)
053800                   - ((WRK-CALC-CCYY - 1) / 100)
053900                   + ((WRK-CALC-CCYY - 1) / 400)
054000                   + WRK-CUM-DAYS(WRK-CALC-MM)
054100                   + WRK-CALC-DD.
054200
054300           IF WRK-CALC-MM              GREATER 2
054400              AND WRK-LEAP-YEAR
054500              ADD 1                    TO WRK-ABS-DAYS
054600           END-IF.
054700      *----------------------------------------------------------------*
054800       7700-99-EXIT.                   EXIT.
054900      *----------------------------------------------------------------*
055000      *----------------------------------------------------------------*
055100       7750-CALC-LEAP-YEAR             SECTION.
055200      *----------------------------------------------------------------*
055300           MOVE 'NO '                  TO WRK-LEAP-YEAR-SW.
055400
055500           DIVIDE WRK-CALC-CCYY BY 400 GIVING WRK-DIVIDE-QUOTIENT
055600                   REMAINDER WRK-LEAP-REMAINDER.
055700           IF WRK-LEAP-REMAINDER       EQUAL ZERO
055800              MOVE 'YES'               TO WRK-LEAP-YEAR-SW
055900           ELSE
056000              DIVIDE WRK-CALC-CCYY BY 100 GIVING WRK-DIVIDE-QUOTIENT
056100                      REMAINDER WRK-LEAP-REMAINDER
056200              IF WRK-LEAP-REMAINDER    EQUAL ZERO
056300                 MOVE 'NO '            TO WRK-LEAP-YEAR-SW
056400              ELSE
056500                 DIVIDE WRK-CALC-CCYY BY 4 GIVING WRK-DIVIDE-QUOTIENT
056600                         REMAINDER WRK-LEAP-REMAINDER
056700                 IF WRK-LEAP-REMAINDER EQUAL ZERO
056800                    MOVE 'YES'         TO WRK-LEAP-YEAR-SW
056900                 END-IF
057000              END-IF
057100           END-IF.
057200      *----------------------------------------------------------------*
057300       7750-99-EXIT.                   EXIT.
057400      *----------------------------------------------------------------*
057500      *----------------------------------------------------------------*
057600       7800-ADD-ONE-DAY                SECTION.
057700      *----------------------------------------------------------------*
057800      *    ADDS ONE DAY TO WRK-CALC-CCYY/MM/DD, CARRYING INTO THE      *
057900      *    NEXT MONTH/YEAR AS NEEDED.  FEBRUARY IS WIDENED BY ONE      *
058000      *    DAY IN A LEAP YEAR.                                         *
058100      *----------------------------------------------------------------*
058200           PERFORM 7750-CALC-LEAP-YEAR.
058300
058400           MOVE WRK-DAYS-IN-MONTH(WRK-CALC-MM) TO WRK-LEAP-REMAINDER.
058500           IF WRK-CALC-MM              EQUAL 2 AND WRK-LEAP-YEAR
058600              ADD 1                    TO WRK-LEAP-REMAINDER
058700           END-IF.
058800
058900           IF WRK-CALC-DD              LESS WRK-LEAP-REMAINDER
059000              ADD 1                    TO WRK-CALC-DD
059100           ELSE
059200              MOVE 1                   TO WRK-CALC-DD
059300              IF WRK-CALC-MM           EQUAL 12
059400                 MOVE 1                TO WRK-CALC-MM
059500                 ADD 1                 TO WRK-CALC-CCYY
059600              ELSE
059700                 ADD 1                 TO WRK-CALC-MM
059800              END-IF
059900           END-IF.
060000      *----------------------------------------------------------------*
060100       7800-99-EXIT.                   EXIT.
060200      *----------------------------------------------------------------*
060300      *----------------------------------------------------------------*
060400       8100-TEST-FS-TSRGPARM           SECTION.
060500      *----------------------------------------------------------------*
060600           IF WRK-FS-TSRGPARM          NOT EQUAL ZEROS AND 10
060700              MOVE WRK-FS-TSRGPARM     TO  WRK-ERROR-CODE
060800              PERFORM 9999-CALL-ABEND-PGM
060900           END-IF.
061000      *----------------------------------------------------------------*
061100       8100-99-EXIT.                   EXIT.
061200      *----------------------------------------------------------------*
061300      *----------------------------------------------------------------*
061400       8200-TEST-FS-DAYTOTL1           SECTION.
061500      *----------------------------------------------------------------*
061600           IF WRK-FS-DAYTOTL1          NOT EQUAL ZEROS AND 10
061700              MOVE WRK-FS-DAYTOTL1     TO  WRK-ERROR-CODE
061800              PERFORM 9999-CALL-ABEND-PGM
061900           END-IF.
062000      *----------------------------------------------------------------*
062100       8200-99-EXIT.                   EXIT.
062200      *----------------------------------------------------------------*
062300      *----------------------------------------------------------------*
062400       8300-TEST-FS-TIMESHT1           SECTION.
062500      *----------------------------------------------------------------*
062600           IF WRK-FS-TIMESHT1          NOT EQUAL ZEROS
062700              MOVE WRK-FS-TIMESHT1     TO  WRK-ERROR-CODE
062800              PERFORM 9999-CALL-ABEND-PGM
062900           END-IF.
063000      *----------------------------------------------------------------*
063100       8300-99-EXIT.                   EXIT.
063200      *----------------------------------------------------------------*
063300      *----------------------------------------------------------------*
063400       9000-GET-DATE-TIME              SECTION.
063500      *----------------------------------------------------------------*
063600           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
063700           MOVE YY                     TO YYYY-FORMATTED.
063800           MOVE MM                     TO MM-FORMATTED.
063900           MOVE DD                     TO DD-FORMATTED.
064000           ADD  2000                   TO YYYY-FORMATTED.
064100
064200           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
064300           MOVE HOUR                   TO HOUR-FORMATTED.
064400           MOVE MINUTE                 TO MINUTE-FORMATTED.
064500           MOVE SECOND                 TO SECOND-FORMATTED.
064600      *----------------------------------------------------------------*
064700       9000-99-EXIT.                   EXIT.
064800      *----------------------------------------------------------------*
064900      *----------------------------------------------------------------*
065000       9999-CALL-ABEND-PGM             SECTION.
065100      *----------------------------------------------------------------*
065200           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
065300           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
065400           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
065500      *----------------------------------------------------------------*
065600       9999-99-EXIT.                   EXIT.
065700      *----------------------------------------------------------------*
