000100      *================================================================*
000200      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300      *================================================================*
000400       IDENTIFICATION  DIVISION.
000500       PROGRAM-ID.     ABENDPGM.
000600       AUTHOR.         RENAN MUNIZ MERLO.
000700       INSTALLATION.   TIMESHT DATA CENTER.
000800       DATE-WRITTEN.   05/06/2020.
000900       DATE-COMPILED   WHEN-COMPILED.
001000       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100       REMARKS.
001200      *----------------------------------------------------------------*
001300      *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400      *          https://www.linkedin.com/in/renan-muniz-merlo         *
001500      *----------------------------------------------------------------*
001600      *    PROGRAM-ID..: ABENDPGM.                                     *
001700      *    ANALYST.....: RENAN MUNIZ MERLO                             *
001800      *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900      *    DATE........: 05/06/2020                                    *
002000      *----------------------------------------------------------------*
002100      *    PROJECT.....: TIMESHEET AGGREGATION PROJECT - TIMESHT       *
002200      *----------------------------------------------------------------*
002300      *    GOAL........: SHARED ABNORMAL-END PROGRAM CALLED BY EVERY   *
002400      *                  TSRG STEP ON A FILE-STATUS OR TABLE-CAPACITY  *
002500      *                  ERROR.  DISPLAYS THE CALLER'S ERROR LOG AND   *
002600      *                  ENDS THE STEP WITH A NON-ZERO RETURN CODE SO  *
002700      *                  THE JCL CAN SHORT-CIRCUIT THE REST OF THE JOB.*
002800      *----------------------------------------------------------------*
002900      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000      *                   (NONE)                                       *
003100      *----------------------------------------------------------------*
003200      *    TABLE DB2...:  NONE.                                        *
003300      *----------------------------------------------------------------*
003400      *                                                                *
003500      *================================================================*
003600      *    CHANGE LOG                                                  *
003700      *----------------------------------------------------------------*
003800      *    05/06/2020 RMM 2020-0037 PROGRAM CREATED FOR TIMESHT PHASE1.*
003900      *    23/08/2020 RMM 2020-0058 WRK-ERROR-DATE WIDENED TO CARRY A  *
004000      *                             4-DIGIT CENTURY FROM THE CALLING   *
004100      *                             STEP.                              *
004200      *    22/09/2020 JBS 2020-0073 ADDED WRK-STEP-NAME SO THE OPERATOR*
004300      *                             CAN SEE WHICH TSRG STEP OF THE JOB *
004400      *                             FAILED WITHOUT PULLING THE JOB LOG.*
004500      *    19/03/2021 CAF 2020-0092 RETURN-CODE NOW SET TO 16 ON EVERY *
004600      *                             CALL SO THE JCL COND CODE TEST     *
004700      *                             ACTUALLY BYPASSES DOWNSTREAM STEPS.*
004800      *    26/03/2021 CAF 2020-0093 ADDED WRK-ERROR-TIME-R AND         *
004900      *                             WRK-ERROR-CODE-R REDEFINES OF      *
005000      *                             WRK-ERROR-LOG ALONGSIDE THE        *
005100      *                             EXISTING DATE VIEW, FOR CONSOLE    *
005200      *                             DISPLAYS THAT NEED THE TIME OR RAW *
005300      *                             FILE-STATUS DIGITS SPLIT OUT.      *
005400      *----------------------------------------------------------------*
005500      *================================================================*
005600      *           E N V I R O N M E N T      D I V I S I O N           *
005700      *================================================================*
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100            C01 IS TOP-OF-FORM.
006200
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500
006600      *================================================================*
006700      *                  D A T A      D I V I S I O N                  *
006800      *================================================================*
006900       DATA DIVISION.
007000       FILE SECTION.
007100      *
007200      *-----------------------------------------------------------------*
007300      *                  WORKING-STORAGE SECTION                        *
007400      *-----------------------------------------------------------------*
007500       WORKING-STORAGE SECTION.
007600
007700       01 WRK-STEP-NAME                          PIC X(08) VALUE SPACES.
007800
007900      *TALLY OF ABENDS SEEN THIS RUN OF THE JOB - THIS UTILITY IS A
008000      *ONE-SHOT (IT CALLS STOP RUN), SO THE COUNTER ONLY EVER REACHES
008100      *ONE, BUT IT IS KEPT SO A FUTURE "LOG AND CONTINUE" MODE CAN
008200      *REUSE IT WITHOUT A DATA DIVISION CHANGE.
008300       01 WRK-CALL-COUNTER                       PIC 9(05) COMP
008400                                                  VALUE ZEROS.
008500
008600      *-----------------------------------------------------------------*
008700      *                      LINKAGE SECTION                            *
008800      *-----------------------------------------------------------------*
008900       LINKAGE SECTION.
009000       01 WRK-ERROR-LOG.
009100          03 WRK-PROGRAM                         PIC X(08).
009200          03 WRK-ERROR-MSG                        PIC X(30).
009300          03 WRK-ERROR-CODE                       PIC X(30).
009400          03 WRK-ERROR-DATE                       PIC X(10).
009500          03 WRK-ERROR-TIME                       PIC X(08).
009600          03 FILLER                               PIC X(06) VALUE SPACES.
009700      *SPLIT VIEW OF WRK-ERROR-DATE - THE CALLING STEP PASSES A
009800      *DD-MM-CCYY STAMP HERE, SO THE OPERATOR CONSOLE CAN PICK THE
009900      *YEAR OUT WITHOUT UNSTRINGING THE WHOLE FIELD.
010000       01 WRK-ERROR-DATE-R REDEFINES WRK-ERROR-LOG.
010100          03 FILLER                               PIC X(68).
010200          03 WRK-ERROR-DATE-DD                     PIC X(02).
010300          03 FILLER                               PIC X(01).
010400          03 WRK-ERROR-DATE-MM                     PIC X(02).
010500          03 FILLER                               PIC X(01).
010600          03 WRK-ERROR-DATE-CCYY                  PIC X(04).
010700          03 FILLER                               PIC X(14).
010800      *SPLIT VIEW OF WRK-ERROR-TIME - SAME REASON AS THE DATE VIEW.
010900       01 WRK-ERROR-TIME-R REDEFINES WRK-ERROR-LOG.
011000          03 FILLER                               PIC X(78).
011100          03 WRK-ERROR-TIME-HH                     PIC X(02).
011200          03 FILLER                               PIC X(01).
011300          03 WRK-ERROR-TIME-MM                     PIC X(02).
011400          03 FILLER                               PIC X(01).
011500          03 WRK-ERROR-TIME-SS                     PIC X(02).
011600          03 FILLER                               PIC X(06).
011700      *NUMERIC VIEW OF THE 2-DIGIT FILE-STATUS CODE LEFT IN THE
011800      *FIRST TWO BYTES OF WRK-ERROR-CODE BY MOST TSRG STEPS.
011900       01 WRK-ERROR-CODE-R REDEFINES WRK-ERROR-LOG.
012000          03 FILLER                               PIC X(38).
012100          03 WRK-ERROR-CODE-FS                     PIC 9(02).
012200          03 FILLER                               PIC X(52).
012300      *================================================================*
012400       PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
012500      *================================================================*
012600      *----------------------------------------------------------------*
012700       0000-MAIN-PROCESS               SECTION.
012800      *----------------------------------------------------------------*
012900           MOVE WRK-PROGRAM             TO WRK-STEP-NAME.
013000
013100           DISPLAY '**********************************'.
013200           DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
013300           DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013400           DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
013500           DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
013600           DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013700           DISPLAY '*FAILING TSRG STEP.:'WRK-STEP-NAME'    *'.
013800           DISPLAY '*ERROR CODE:                     *'.
013900           DISPLAY '* 'WRK-ERROR-CODE' *'.
014000           DISPLAY '*ERROR MESSAGE:                  *'.
014100           DISPLAY '* 'WRK-ERROR-MSG' *'.
014200           DISPLAY '**********************************'.
014300
014400           MOVE 16                      TO RETURN-CODE.
014500
014600           STOP RUN.
014700      *----------------------------------------------------------------*
014800       0000-99-EXIT.                   EXIT.
014900      *----------------------------------------------------------------*
