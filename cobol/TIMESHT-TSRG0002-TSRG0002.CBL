000100      *================================================================*
000200      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300      *================================================================*
000400       IDENTIFICATION  DIVISION.
000500       PROGRAM-ID.     TSRG0002.
000600       AUTHOR.         RENAN MUNIZ MERLO.
000700       INSTALLATION.   TIMESHT DATA CENTER.
000800       DATE-WRITTEN.   12/06/2020.
000900       DATE-COMPILED   WHEN-COMPILED.
001000       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100       REMARKS.
001200      *----------------------------------------------------------------*
001300      *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400      *          https://www.linkedin.com/in/renan-muniz-merlo         *
001500      *----------------------------------------------------------------*
001600      *    PROGRAM-ID..: TSRG0002.                                     *
001700      *    ANALYST.....: RENAN MUNIZ MERLO                             *
001800      *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900      *    DATE........: 12/06/2020                                    *
002000      *----------------------------------------------------------------*
002100      *    PROJECT.....: TIMESHEET AGGREGATION PROJECT - TIMESHT       *
002200      *----------------------------------------------------------------*
002300      *    GOAL........: APPLY THE CLIENT/PROJECT FILTER CARD TO EVERY *
002400      *                  TRIMMED WORK RECORD, SUB-GROUP THE SURVIVORS  *
002500      *                  WITHIN EACH CALENDAR DAY PER THE GROUPING     *
002600      *                  MODE ON THE CARD, AND WRITE ONE DAY-TOTAL     *
002700      *                  RECORD PER (DAY,GROUP) BUCKET, DATE-MAJOR     *
002800      *                  SEQUENCE, FOR TSRG0003 TO CONSUME.            *
002900      *----------------------------------------------------------------*
003000      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100      *                   TSRGPARM        00500       TSRGPARM         *
003200      *                   WORKFIL1        00350       TSRGREC1         *
003300      *                   DAYTOTL1        00129       TSRGREC2         *
003400      *----------------------------------------------------------------*
003500      *    TABLE DB2...:  NONE.                                        *
003600      *----------------------------------------------------------------*
003700      *                                                                *
003800      *================================================================*
003900      *    CHANGE LOG                                                  *
004000      *----------------------------------------------------------------*
004100      *    12/06/2020 RMM 2020-0033 PROGRAM CREATED FOR TIMESHT PHASE1.*
004200      *    26/06/2020 RMM 2020-0035 CLIENT/PROJECT FILTER CARD READ    *
004300      *                             FROM TSRGPARM ADDED.               *
004400      *    17/07/2020 RMM 2020-0041 IN-MEMORY DAY/GROUP TABLE SORTED   *
004500      *                             BEFORE WRITE SO TSRG0003 NEEDS NO  *
004600      *                             SORT STEP OF ITS OWN.              *
004700      *    15/09/2020 JBS 2020-0072 ADDED THE DISTINCT-PROJECT COUNT   *
004800      *                             AT 3000-FINALIZE FOR OPERATIONS.   *
004900      *    12/03/2021 CAF 2020-0091 TABLE OVERFLOW NOW ABENDS INSTEAD  *
005000      *                             OF SILENTLY TRUNCATING THE RUN.    *
005010      *    02/04/2021 CAF 2020-0094 DROPPED THE DT-ROW-TYPE MOVE AT    *
005020      *                             3100 - THE FIELD WAS DELETED FROM  *
005030      *                             TSRGREC2 (NEVER READ BY TSRG0003;  *
005040      *                             SEE THAT BOOK'S OWN HISTORY).      *
005100      *----------------------------------------------------------------*
005200      *================================================================*
005300      *           E N V I R O N M E N T      D I V I S I O N           *
005400      *================================================================*
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SPECIAL-NAMES.
005800            C01 IS TOP-OF-FORM.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200
006300           SELECT TSRGPARM      ASSIGN TO UTS-S-TSRGPARM
006400            ORGANIZATION IS     SEQUENTIAL
006500            ACCESS MODE  IS     SEQUENTIAL
006600            FILE STATUS  IS     WRK-FS-TSRGPARM.
006700
006800           SELECT WORKFIL1      ASSIGN TO UTS-S-WORKFIL1
006900            ORGANIZATION IS     SEQUENTIAL
007000            ACCESS MODE  IS     SEQUENTIAL
007100            FILE STATUS  IS     WRK-FS-WORKFIL1.
007200
007300           SELECT DAYTOTL1      ASSIGN TO UTS-S-DAYTOTL1
007400            ORGANIZATION IS     SEQUENTIAL
007500            ACCESS MODE  IS     SEQUENTIAL
007600            FILE STATUS  IS     WRK-FS-DAYTOTL1.
007700
007800      *================================================================*
007900      *                  D A T A      D I V I S I O N                  *
008000      *================================================================*
008100       DATA DIVISION.
008200       FILE SECTION.
008300      *
008400       FD TSRGPARM
008500           RECORDING MODE IS F
008600           LABEL RECORD   IS STANDARD
008700           BLOCK CONTAINS 00 RECORDS.
008800       01 FD-REG-TSRGPARM.
008900           COPY 'TSRGPARM'.
009000
009100       FD WORKFIL1
009200           RECORDING MODE IS F
009300           LABEL RECORD   IS STANDARD
009400           BLOCK CONTAINS 00 RECORDS.
009500       01 FD-REG-WORKFIL1.
009600           COPY 'TSRGREC1'.
009700
009800       FD DAYTOTL1
009900           RECORDING MODE IS F
010000           LABEL RECORD   IS STANDARD
010100           BLOCK CONTAINS 00 RECORDS.
010200       01 FD-REG-DAYTOTL1.
010300           COPY 'TSRGREC2'.
010400
010500      *-----------------------------------------------------------------*
010600      *                  WORKING-STORAGE SECTION                        *
010700      *-----------------------------------------------------------------*
010800       WORKING-STORAGE SECTION.
010900
011000       77 WRK-RECS-READ-COUNTER          PIC 9(07) COMP.
011100       77 WRK-RECS-KEPT-COUNTER          PIC 9(07) COMP.
011200       77 WRK-RECS-DROPPED-COUNTER       PIC 9(07) COMP.
011300       77 WRK-BUCKETS-WRITTEN-COUNTER    PIC 9(05) COMP.
011400
011500       77 WRK-WORKFIL1-EOF               PIC X(03) VALUE SPACES.
011600
011700      *DATA FOR ERROR LOG:
011800       01 WRK-ERROR-LOG.
011900          03 WRK-PROGRAM                         PIC X(08) VALUE
012000                                                          'TSRG0002'  .
012100          03 WRK-ERROR-MSG                        PIC X(30) VALUE SPACES.
012200          03 WRK-ERROR-CODE                       PIC X(30) VALUE SPACES.
012300          03 WRK-ERROR-DATE                       PIC X(10) VALUE SPACES.
012400          03 WRK-ERROR-TIME                       PIC X(08) VALUE SPACES.
012410          03 FILLER                                PIC X(06) VALUE SPACES.
012500
012600      *ABENDING PROGRAM:
012700       77 WRK-ABEND-PGM                          PIC X(08) VALUE
012800                                                          'ABENDPGM'  .
012900
013000       01 WRK-FILE-STATUS.
013100          03 WRK-FS-TSRGPARM                     PIC 9(02) VALUE ZEROS .
013200          03 WRK-FS-WORKFIL1                     PIC 9(02) VALUE ZEROS .
013300          03 WRK-FS-DAYTOTL1                     PIC 9(02) VALUE ZEROS .
013310          03 FILLER                                PIC X(02) VALUE SPACES.
013400
013500       01 WRK-PARM-CARD.
013600           COPY 'TSRGPARM'.
013700
013800       01 WRK-WORK-RECORD.
013900           COPY 'TSRGREC1'.
014000
014100       01 WRK-DAY-TOTAL-RECORD.
014200           COPY 'TSRGREC2'.
014300
014400      *FILTER TEST SWITCHES (CLIENT/PROJECT CARD SELECTION):
014500       01 WRK-CLIENT-PASS-SW                     PIC X(03) VALUE 'YES'.
014600           88 WRK-CLIENT-PASSED                      VALUE 'YES'.
014700       01 WRK-PROJECT-PASS-SW                    PIC X(03) VALUE 'YES'.
014800           88 WRK-PROJECT-PASSED                     VALUE 'YES'.
014900
015000      *SUB-GROUP KEY WORK AREA (BUILT PER THE CARD'S GROUPING MODE):
015100       01 WRK-CALC-GROUP-KEY                     PIC X(80).
015200       01 WRK-CALC-DAY                           PIC 9(08).
015300
015400      *DAY/GROUP ACCUMULATOR TABLE - SORTED BEFORE WRITE (BUBBLE PASS).
015500       01 WRK-DAY-GROUP-MAX                      PIC 9(04) COMP
015600                                                  VALUE 2000.
015700       01 WRK-DAY-GROUP-COUNT                    PIC 9(04) COMP
015800                                                  VALUE ZEROS.
015900       01 WRK-DAY-GROUP-FOUND-SW                 PIC X(03) VALUE 'NO '.
016000           88 WRK-DAY-GROUP-FOUND                    VALUE 'YES'.
016100       01 WRK-DAY-GROUP-TABLE.
016200           05 WRK-DG-ENTRY OCCURS 2000 TIMES
016300                       INDEXED BY WRK-DG-IX WRK-DG-IX2.
016400               10 WRK-DG-DATE                    PIC 9(08).
016500               10 WRK-DG-KEY                      PIC X(80).
016600               10 WRK-DG-DURATION                 PIC S9(09) COMP-3.
016610           05 FILLER                              PIC X(04) VALUE SPACES.
016700
016800      *WORK AREA FOR THE BUBBLE-SORT SWAP (RULE: DATE-MAJOR, KEY-MINOR).
016900       01 WRK-BUBBLE-SWAP-SW                     PIC X(03) VALUE 'NO '.
017000           88 WRK-BUBBLE-DID-SWAP                    VALUE 'YES'.
017100       01 WRK-BUBBLE-TOP                          PIC 9(04) COMP.
017200       01 WRK-SWAP-DATE                           PIC 9(08).
017300       01 WRK-SWAP-KEY                            PIC X(80).
017400       01 WRK-SWAP-DURATION                       PIC S9(09) COMP-3.
017500
017600      *DISTINCT PROJECT LIST, BUILT FROM EVERY LOADED RECORD
017610      *REGARDLESS OF THE RUN'S CLIENT/PROJECT FILTER.
017700       01 WRK-PROJECT-LIST-MAX                   PIC 9(03) COMP
017800                                                  VALUE 200.
017900       01 WRK-PROJECT-LIST-COUNT                 PIC 9(03) COMP
018000                                                  VALUE ZEROS.
018100       01 WRK-PROJECT-FOUND-SW                    PIC X(03) VALUE 'NO '.
018200           88 WRK-PROJECT-IN-LIST                     VALUE 'YES'.
018300       01 WRK-PROJECT-LIST-TABLE.
018400           05 WRK-PROJECT-LIST-ENTRY OCCURS 200 TIMES
018500                       INDEXED BY WRK-PL-IX        PIC X(40).
018510           05 FILLER                              PIC X(04) VALUE SPACES.
018600
018700      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
018800       01 WRK-SYSTEM-DATE.
018900          03 YY                                  PIC 9(02) VALUE ZEROS .
019000          03 MM                                  PIC 9(02) VALUE ZEROS .
019100          03 DD                                  PIC 9(02) VALUE ZEROS .
019200      *
019300       01 WRK-DATE-FORMATTED.
019400          03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
019500          03 FILLER                              PIC X(01) VALUE '-'   .
019600          03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
019700          03 FILLER                              PIC X(01) VALUE '-'   .
019800          03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
019900      *
020000       01 WRK-SYSTEM-TIME.
020100          03 HOUR                                PIC 9(02) VALUE ZEROS .
020200          03 MINUTE                              PIC 9(02) VALUE ZEROS .
020300          03 SECOND                              PIC 9(02) VALUE ZEROS .
020400          03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
020500      *
020600       01 WRK-TIME-FORMATTED.
020700          03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
020800          03 FILLER                              PIC X(01) VALUE ':'.
020900          03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
021000          03 FILLER                              PIC X(01) VALUE ':'.
021100          03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
021200
021300       01 WRK-WHEN-COPILED.
021400          03 MM-COMPILED                         PIC X(02) VALUE SPACES.
021500          03 FILLER                              PIC X(01) VALUE '/'.
021600          03 DD-COMPILED                         PIC X(02) VALUE SPACES.
021700          03 FILLER                              PIC X(01) VALUE '/'.
021800          03 YY-COMPILED                         PIC X(02) VALUE SPACES.
021900          03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
022000          03 FILLER                              PIC X(01) VALUE '-'.
022100          03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
022200          03 FILLER                              PIC X(01) VALUE '-'.
022300          03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
022400
022500      *================================================================*
022600       PROCEDURE                       DIVISION.
022700      *================================================================*
022800      *----------------------------------------------------------------*
022900       0000-MAIN-PROCESS               SECTION.
023000      *----------------------------------------------------------------*
023100           MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
023200
023300           PERFORM 1000-INITIALIZE.
023400
023500           PERFORM 2000-PROCESS-RECORD UNTIL WRK-WORKFIL1-EOF EQUAL 'END'.
023600
023700           PERFORM 3000-FINALIZE.
023800      *----------------------------------------------------------------*
023900       0000-99-EXIT.                   EXIT.
024000      *----------------------------------------------------------------*
024100      *----------------------------------------------------------------*
024200       1000-INITIALIZE                 SECTION.
024300      *----------------------------------------------------------------*
024400           PERFORM 9000-GET-DATE-TIME.
024500
024600           INITIALIZE WRK-WORK-RECORD
024700                      WRK-PARM-CARD
024800                      WRK-DAY-GROUP-TABLE
024900                      WRK-PROJECT-LIST-TABLE.
025000
025100           OPEN INPUT  TSRGPARM
025200                       WORKFIL1
025300                OUTPUT DAYTOTL1.
025400
025500           MOVE 'OPEN FILE TSRGPARM'   TO WRK-ERROR-MSG.
025600           PERFORM 8100-TEST-FS-TSRGPARM.
025700
025800           MOVE 'OPEN FILE WORKFIL1'   TO WRK-ERROR-MSG.
025900           PERFORM 8200-TEST-FS-WORKFIL1.
026000
026100           MOVE 'OPEN FILE DAYTOTL1'   TO WRK-ERROR-MSG.
026200           PERFORM 8300-TEST-FS-DAYTOTL1.
026300
026400           MOVE 'READING TSRGPARM'     TO WRK-ERROR-MSG.
026500           READ TSRGPARM               INTO WRK-PARM-CARD.
026600           PERFORM 8100-TEST-FS-TSRGPARM.
026700
026800           PERFORM 2100-READ-WORKFIL1.
026900      *----------------------------------------------------------------*
027000       1000-99-EXIT.                   EXIT.
027100      *----------------------------------------------------------------*
027200      *----------------------------------------------------------------*
027300       2000-PROCESS-RECORD             SECTION.
027400      *----------------------------------------------------------------*
027500           PERFORM 2500-UPDATE-PROJECT-LIST.
027600
027700           PERFORM 2200-TEST-CLIENT-FILTER.
027800           PERFORM 2300-TEST-PROJECT-FILTER.
027900
028000           IF WRK-CLIENT-PASSED AND WRK-PROJECT-PASSED
028100              ADD 1                 TO WRK-RECS-KEPT-COUNTER
028200              PERFORM 2400-CALC-GROUP-KEY
028300              COMPUTE WRK-CALC-DAY =
028400                      (WR-START-CCYY OF WRK-WORK-RECORD * 10000)
028500                    + (WR-START-MM   OF WRK-WORK-RECORD * 100)
028600                    +  WR-START-DD   OF WRK-WORK-RECORD
028700              PERFORM 2600-FIND-OR-INSERT-DAY-GROUP
028800           ELSE
028900              ADD 1                 TO WRK-RECS-DROPPED-COUNTER
029000           END-IF.
029100
029200           PERFORM 2100-READ-WORKFIL1.
029300      *----------------------------------------------------------------*
029400       2000-99-EXIT.                   EXIT.
029500      *----------------------------------------------------------------*
029600      *----------------------------------------------------------------*
029700       2100-READ-WORKFIL1              SECTION.
029800      *----------------------------------------------------------------*
029900           MOVE 'READING WORKFIL1'     TO WRK-ERROR-MSG.
030000
030100           READ WORKFIL1                INTO WRK-WORK-RECORD.
030200
030300           PERFORM 8200-TEST-FS-WORKFIL1.
030400
030500           IF WRK-FS-WORKFIL1          EQUAL 10
030600              MOVE 'END'               TO WRK-WORKFIL1-EOF
030700           ELSE
030800              ADD 1                    TO WRK-RECS-READ-COUNTER
030900           END-IF.
031000      *----------------------------------------------------------------*
031100       2100-99-EXIT.                   EXIT.
031200      *----------------------------------------------------------------*
031300      *----------------------------------------------------------------*
031400       2200-TEST-CLIENT-FILTER         SECTION.
031500      *----------------------------------------------------------------*
031600      *    EXACT-MATCH CLIENT FILTER; THE CARD LEAVES NO FILTER      *
031610      *    APPLIED WHEN PARM-CLIENT-FILTER IS BLANK.                   *
031700      *----------------------------------------------------------------*
031800           MOVE 'YES'                  TO WRK-CLIENT-PASS-SW.
031900
032000           IF PARM-CLIENT-FILTER OF WRK-PARM-CARD NOT EQUAL SPACES
032100              IF WR-CLIENT OF WRK-WORK-RECORD NOT EQUAL
032200                          PARM-CLIENT-FILTER OF WRK-PARM-CARD
032300                 MOVE 'NO '            TO WRK-CLIENT-PASS-SW
032400              END-IF
032500           END-IF.
032600      *----------------------------------------------------------------*
032700       2200-99-EXIT.                   EXIT.
032800      *----------------------------------------------------------------*
032900      *----------------------------------------------------------------*
033000       2300-TEST-PROJECT-FILTER        SECTION.
033100      *----------------------------------------------------------------*
033200      *    PROJECT MEMBERSHIP FILTER, NO FILTER APPLIED WHEN THE      *
033300      *    CARD'S PROJECT COUNT IS ZERO.                                *
033400      *----------------------------------------------------------------*
033500           MOVE 'YES'                  TO WRK-PROJECT-PASS-SW.
033600
033700           IF PARM-PROJECT-FILTER-CNT OF WRK-PARM-CARD GREATER ZERO
033800              SET PARM-PROJECT-IX      TO 1
033900              SEARCH PARM-PROJECT-FILTER-TAB OF WRK-PARM-CARD
034000                 VARYING PARM-PROJECT-IX
034100                 AT END
034200                    MOVE 'NO '         TO WRK-PROJECT-PASS-SW
034300                 WHEN PARM-PROJECT-NAME OF WRK-PARM-CARD
034400                            (PARM-PROJECT-IX)
034500                      EQUAL WR-PROJECT OF WRK-WORK-RECORD
034600                    CONTINUE
034700              END-SEARCH
034800           END-IF.
034900      *----------------------------------------------------------------*
035000       2300-99-EXIT.                   EXIT.
035100      *----------------------------------------------------------------*
035200      *----------------------------------------------------------------*
035300       2400-CALC-GROUP-KEY             SECTION.
035400      *----------------------------------------------------------------*
035500      *    SUB-GROUP KEY SELECTED BY THE CARD'S GROUPING MODE.        *
035600      *    PROJECT/CUSTOMER/TITLE COPY A FIELD VERBATIM;                *
035700      *    SINGLE BUILDS A KEY UNIQUE TO THE RECORD (2450); ANY OTHER  *
035800      *    VALUE, INCLUDING NONE, MERGES THE WHOLE DAY (BLANK KEY).    *
035900      *----------------------------------------------------------------*
036000           MOVE SPACES                 TO WRK-CALC-GROUP-KEY.
036100
036200           EVALUATE TRUE
036300              WHEN PARM-GROUP-BY-PROJECT  OF WRK-PARM-CARD
036400                 MOVE WR-PROJECT     OF WRK-WORK-RECORD
036500                                     TO WRK-CALC-GROUP-KEY
036600              WHEN PARM-GROUP-BY-CUSTOMER OF WRK-PARM-CARD
036700                 MOVE WR-CLIENT      OF WRK-WORK-RECORD
036800                                     TO WRK-CALC-GROUP-KEY
036900              WHEN PARM-GROUP-BY-TITLE    OF WRK-PARM-CARD
037000                 MOVE WR-DESCRIPTION OF WRK-WORK-RECORD
037100                                     TO WRK-CALC-GROUP-KEY
037200              WHEN PARM-GROUP-BY-SINGLE   OF WRK-PARM-CARD
037300                 PERFORM 2450-BUILD-SINGLE-KEY
037400              WHEN OTHER
037500                 CONTINUE
037600           END-EVALUATE.
037700      *----------------------------------------------------------------*
037800       2400-99-EXIT.                   EXIT.
037900      *----------------------------------------------------------------*
038000      *----------------------------------------------------------------*
038100       2450-BUILD-SINGLE-KEY           SECTION.
038200      *----------------------------------------------------------------*
038300      *    NO NATURAL RECORD-ID EXISTS ON THE WORK RECORD, SO THE KEY  *
038400      *    IS BUILT FROM THE RECORD'S OWN CONTENT - GOOD ENOUGH TO     *
038500      *    KEEP EVERY RECORD IN ITS OWN BUCKET FOR ANY REALISTIC       *
038600      *    EXPORT, WHICH IS WHAT "SINGLE" GROUPING CALLS FOR.          *
038800      *----------------------------------------------------------------*
038900           STRING WR-USER      OF WRK-WORK-RECORD DELIMITED BY SIZE
039000                  WR-TASK      OF WRK-WORK-RECORD DELIMITED BY SIZE
039100                  WR-START-HH  OF WRK-WORK-RECORD DELIMITED BY SIZE
039200                  WR-START-MN  OF WRK-WORK-RECORD DELIMITED BY SIZE
039300                  WR-START-SS  OF WRK-WORK-RECORD DELIMITED BY SIZE
039400                  WR-DESCRIPTION OF WRK-WORK-RECORD DELIMITED BY SIZE
039500                  INTO WRK-CALC-GROUP-KEY
039600           END-STRING.
039700      *----------------------------------------------------------------*
039800       2450-99-EXIT.                   EXIT.
039900      *----------------------------------------------------------------*
040000      *----------------------------------------------------------------*
040100       2500-UPDATE-PROJECT-LIST        SECTION.
040200      *----------------------------------------------------------------*
040300      *    DISTINCT PROJECT LIST - EVERY LOADED RECORD IS CHECKED     *
040400      *    HERE, BEFORE THE CLIENT/PROJECT FILTER IS APPLIED.          *
040500      *----------------------------------------------------------------*
040600           MOVE 'NO '                  TO WRK-PROJECT-FOUND-SW.
040700
040800           IF WRK-PROJECT-LIST-COUNT   GREATER ZERO
040900              SET WRK-PL-IX            TO 1
041000              SEARCH WRK-PROJECT-LIST-ENTRY
041100                 VARYING WRK-PL-IX
041200                 AT END
041300                    CONTINUE
041400                 WHEN WRK-PROJECT-LIST-ENTRY(WRK-PL-IX)
041500                      EQUAL WR-PROJECT OF WRK-WORK-RECORD
041600                    MOVE 'YES'         TO WRK-PROJECT-FOUND-SW
041700              END-SEARCH
041800           END-IF.
041900
042000           IF NOT WRK-PROJECT-IN-LIST
042100              IF WRK-PROJECT-LIST-COUNT NOT LESS WRK-PROJECT-LIST-MAX
042200                 MOVE 'PROJECT LIST TABLE FULL' TO WRK-ERROR-MSG
042300                 PERFORM 9999-CALL-ABEND-PGM
042400              ELSE
042500                 ADD 1                 TO WRK-PROJECT-LIST-COUNT
042600                 SET WRK-PL-IX         TO WRK-PROJECT-LIST-COUNT
042700                 MOVE WR-PROJECT OF WRK-WORK-RECORD
042800                                       TO WRK-PROJECT-LIST-ENTRY(WRK-PL-IX)
042900              END-IF
043000           END-IF.
043100      *----------------------------------------------------------------*
043200       2500-99-EXIT.                   EXIT.
043300      *----------------------------------------------------------------*
043400      *----------------------------------------------------------------*
043500       2600-FIND-OR-INSERT-DAY-GROUP   SECTION.
043600      *----------------------------------------------------------------*
043700           MOVE 'NO '                  TO WRK-DAY-GROUP-FOUND-SW.
043800
043900           IF WRK-DAY-GROUP-COUNT      GREATER ZERO
044000              SET WRK-DG-IX            TO 1
044100              SEARCH WRK-DG-ENTRY
044200                 VARYING WRK-DG-IX
044300                 AT END
044400                    CONTINUE
044500                 WHEN WRK-DG-DATE(WRK-DG-IX) EQUAL WRK-CALC-DAY
044600                  AND WRK-DG-KEY(WRK-DG-IX)  EQUAL WRK-CALC-GROUP-KEY
044700                    ADD WR-DURATION OF WRK-WORK-RECORD
044800                                       TO WRK-DG-DURATION(WRK-DG-IX)
044900                    MOVE 'YES'         TO WRK-DAY-GROUP-FOUND-SW
045000              END-SEARCH
045100           END-IF.
045200
045300           IF NOT WRK-DAY-GROUP-FOUND
045400              IF WRK-DAY-GROUP-COUNT   NOT LESS WRK-DAY-GROUP-MAX
045500                 MOVE 'DAY/GROUP TABLE FULL' TO WRK-ERROR-MSG
045600                 PERFORM 9999-CALL-ABEND-PGM
045700              ELSE
045800                 ADD 1                 TO WRK-DAY-GROUP-COUNT
045900                 SET WRK-DG-IX         TO WRK-DAY-GROUP-COUNT
046000                 MOVE WRK-CALC-DAY       TO WRK-DG-DATE(WRK-DG-IX)
046100                 MOVE WRK-CALC-GROUP-KEY TO WRK-DG-KEY(WRK-DG-IX)
046200                 MOVE WR-DURATION OF WRK-WORK-RECORD
046300                                       TO WRK-DG-DURATION(WRK-DG-IX)
046400              END-IF
046500           END-IF.
046600      *----------------------------------------------------------------*
046700       2600-99-EXIT.                   EXIT.
046800      *----------------------------------------------------------------*
046900      *----------------------------------------------------------------*
047000       3000-FINALIZE                   SECTION.
047100      *----------------------------------------------------------------*
047200           PERFORM 7000-SORT-DAY-GROUP-TABLE.
047300
047400           PERFORM 3100-WRITE-DAY-GROUP-TABLE
047500                   VARYING WRK-DG-IX FROM 1 BY 1
047600                   UNTIL WRK-DG-IX GREATER WRK-DAY-GROUP-COUNT.
047700
047800           CLOSE TSRGPARM WORKFIL1 DAYTOTL1.
047900
048000           DISPLAY '***************************'.
048100           DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
048200           DISPLAY '***************************'.
048300           DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
048400           DISPLAY '*COMPILED........:'
048500           DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
048600           DISPLAY '*-------------------------*'.
048700           DISPLAY '*RECORDS READ........:' WRK-RECS-READ-COUNTER
048800           '*'.
048900           DISPLAY '*RECORDS KEPT........:' WRK-RECS-KEPT-COUNTER
049000           '*'.
049100           DISPLAY '*RECORDS DROPPED.....:' WRK-RECS-DROPPED-COUNTER
049200           '*'.
049300           DISPLAY '*BUCKETS WRITTEN.....:' WRK-DAY-GROUP-COUNT
049400           '*'.
049500           DISPLAY '*DISTINCT PROJECTS...:' WRK-PROJECT-LIST-COUNT
049600           '*'.
049700           DISPLAY '*-------------------------*'.
049800           DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
049900           DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
050000           DISPLAY '***************************'.
050100
050200           STOP RUN.
050300      *----------------------------------------------------------------*
050400       3000-99-EXIT.                   EXIT.
050500      *----------------------------------------------------------------*
050600      *----------------------------------------------------------------*
050700       3100-WRITE-DAY-GROUP-TABLE      SECTION.
050800      *----------------------------------------------------------------*
050900           MOVE 'WRITING DAYTOTL1'     TO WRK-ERROR-MSG.
051000
051100           INITIALIZE WRK-DAY-TOTAL-RECORD.
051200           MOVE WRK-DG-DATE(WRK-DG-IX)     TO DT-DATE     OF
051300                                              WRK-DAY-TOTAL-RECORD.
051400           MOVE WRK-DG-KEY(WRK-DG-IX)      TO DT-GROUP-KEY OF
051500                                              WRK-DAY-TOTAL-RECORD.
051600           MOVE WRK-DG-DURATION(WRK-DG-IX) TO DT-DURATION OF
051700                                              WRK-DAY-TOTAL-RECORD.
052000
052100           WRITE FD-REG-DAYTOTL1       FROM WRK-DAY-TOTAL-RECORD.
052200
052300           PERFORM 8300-TEST-FS-DAYTOTL1.
052400
052500           IF WRK-FS-DAYTOTL1          EQUAL ZEROS
052600              ADD 1                    TO WRK-BUCKETS-WRITTEN-COUNTER
052700           END-IF.
052800      *----------------------------------------------------------------*
052900       3100-99-EXIT.                   EXIT.
053000      *----------------------------------------------------------------*
053100      *----------------------------------------------------------------*
053200       7000-SORT-DAY-GROUP-TABLE       SECTION.
053300      *----------------------------------------------------------------*
053400      *    BUBBLE PASS OVER THE IN-MEMORY TABLE, ASCENDING BY DATE     *
053500      *    THEN BY GROUP KEY, SO TSRG0003 CAN CONSUME DAYTOTL1 AS A    *
053600      *    STRAIGHT CONTROL-BREAK WALK WITH NO SORT STEP OF ITS OWN.   *
053700      *----------------------------------------------------------------*
053800           IF WRK-DAY-GROUP-COUNT      GREATER 1
053900              COMPUTE WRK-BUBBLE-TOP = WRK-DAY-GROUP-COUNT - 1
054000              MOVE 'YES'               TO WRK-BUBBLE-SWAP-SW
054100              PERFORM 7010-BUBBLE-PASS
054200                      UNTIL NOT WRK-BUBBLE-DID-SWAP
054300           END-IF.
054400      *----------------------------------------------------------------*
054500       7000-99-EXIT.                   EXIT.
054600      *----------------------------------------------------------------*
054700      *----------------------------------------------------------------*
054800       7010-BUBBLE-PASS                SECTION.
054900      *----------------------------------------------------------------*
055000           MOVE 'NO '                  TO WRK-BUBBLE-SWAP-SW.
055100
055200           PERFORM 7020-BUBBLE-COMPARE
055300                   VARYING WRK-DG-IX FROM 1 BY 1
055400                   UNTIL WRK-DG-IX GREATER WRK-BUBBLE-TOP.
055500      *----------------------------------------------------------------*
055600       7010-99-EXIT.                   EXIT.
055700      *----------------------------------------------------------------*
055800      *----------------------------------------------------------------*
055900       7020-BUBBLE-COMPARE             SECTION.
056000      *----------------------------------------------------------------*
056100           SET WRK-DG-IX2              TO WRK-DG-IX.
056200           SET WRK-DG-IX2              UP BY 1.
056300
056400           IF WRK-DG-DATE(WRK-DG-IX)  GREATER WRK-DG-DATE(WRK-DG-IX2)
056500              OR (WRK-DG-DATE(WRK-DG-IX) EQUAL WRK-DG-DATE(WRK-DG-IX2)
056600                  AND WRK-DG-KEY(WRK-DG-IX) GREATER
056700                      WRK-DG-KEY(WRK-DG-IX2))
056800              PERFORM 7030-SWAP-ENTRIES
056900              MOVE 'YES'               TO WRK-BUBBLE-SWAP-SW
057000           END-IF.
057100      *----------------------------------------------------------------*
057200       7020-99-EXIT.                   EXIT.
057300      *----------------------------------------------------------------*
057400      *----------------------------------------------------------------*
057500       7030-SWAP-ENTRIES               SECTION.
057600      *----------------------------------------------------------------*
057700           MOVE WRK-DG-DATE(WRK-DG-IX)      TO WRK-SWAP-DATE.
057800           MOVE WRK-DG-KEY(WRK-DG-IX)       TO WRK-SWAP-KEY.
057900           MOVE WRK-DG-DURATION(WRK-DG-IX)  TO WRK-SWAP-DURATION.
058000
058100           MOVE WRK-DG-DATE(WRK-DG-IX2)     TO WRK-DG-DATE(WRK-DG-IX).
058200           MOVE WRK-DG-KEY(WRK-DG-IX2)      TO WRK-DG-KEY(WRK-DG-IX).
058300           MOVE WRK-DG-DURATION(WRK-DG-IX2) TO WRK-DG-DURATION(WRK-DG-IX).
058400
058500           MOVE WRK-SWAP-DATE               TO WRK-DG-DATE(WRK-DG-IX2).
058600           MOVE WRK-SWAP-KEY                TO WRK-DG-KEY(WRK-DG-IX2).
058700           MOVE WRK-SWAP-DURATION           TO WRK-DG-DURATION(WRK-DG-IX2).
058800      *----------------------------------------------------------------*
058900       7030-99-EXIT.                   EXIT.
059000      *----------------------------------------------------------------*
059100      *----------------------------------------------------------------*
059200       8100-TEST-FS-TSRGPARM           SECTION.
059300      *----------------------------------------------------------------*
059400           IF WRK-FS-TSRGPARM          NOT EQUAL ZEROS AND 10
059500              MOVE WRK-FS-TSRGPARM     TO  WRK-ERROR-CODE
059600              PERFORM 9999-CALL-ABEND-PGM
059700           END-IF.
059800      *----------------------------------------------------------------*
059900       8100-99-EXIT.                   EXIT.
060000      *----------------------------------------------------------------*
060100      *----------------------------------------------------------------*
060200       8200-TEST-FS-WORKFIL1           SECTION.
060300      *----------------------------------------------------------------*
060400           IF WRK-FS-WORKFIL1          NOT EQUAL ZEROS AND 10
060500              MOVE WRK-FS-WORKFIL1     TO  WRK-ERROR-CODE
060600              PERFORM 9999-CALL-ABEND-PGM
060700           END-IF.
060800      *----------------------------------------------------------------*
060900       8200-99-EXIT.                   EXIT.
061000      *----------------------------------------------------------------*
061100      *----------------------------------------------------------------*
061200       8300-TEST-FS-DAYTOTL1           SECTION.
061300      *----------------------------------------------------------------*
061400           IF WRK-FS-DAYTOTL1          NOT EQUAL ZEROS
061500              MOVE WRK-FS-DAYTOTL1     TO  WRK-ERROR-CODE
061600              PERFORM 9999-CALL-ABEND-PGM
061700           END-IF.
061800      *----------------------------------------------------------------*
061900       8300-99-EXIT.                   EXIT.
062000      *----------------------------------------------------------------*
062100      *----------------------------------------------------------------*
062200       9000-GET-DATE-TIME              SECTION.
062300      *----------------------------------------------------------------*
062400           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
062500           MOVE YY                     TO YYYY-FORMATTED.
062600           MOVE MM                     TO MM-FORMATTED.
062700           MOVE DD                     TO DD-FORMATTED.
062800           ADD  2000                   TO YYYY-FORMATTED.
062900
063000           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
063100           MOVE HOUR                   TO HOUR-FORMATTED.
063200           MOVE MINUTE                 TO MINUTE-FORMATTED.
063300           MOVE SECOND                 TO SECOND-FORMATTED.
063400      *----------------------------------------------------------------*
063500       9000-99-EXIT.                   EXIT.
063600      *----------------------------------------------------------------*
063700      *----------------------------------------------------------------*
063800       9999-CALL-ABEND-PGM             SECTION.
063900      *----------------------------------------------------------------*
064000           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
064100           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
064200           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
064300      *----------------------------------------------------------------*
064400       9999-99-EXIT.                   EXIT.
064500      *----------------------------------------------------------------*
